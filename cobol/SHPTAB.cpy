000100******************************************************************00000100
000200*    SHPTAB  --  EVALUATED SHIPMENT WORK TABLE                    00000200
000300*                                                                 00000300
000400*    IN-MEMORY IMAGE OF ONE SHIPMENT PLUS ITS MILESTONES AND      00000400
000500*    ITS EXCEPTION FINDINGS.  BUILT ONCE BY SHPEXC01 FROM         00000500
000600*    SHPREC/MILEREC INPUT AND PASSED AS-IS ON THE CALL TO         00000600
000700*    SHPMET01 AND SHPNAR01 SO ALL THREE PROGRAMS AGREE ON THE     00000700
000800*    SHAPE OF A SHIPMENT BYTE FOR BYTE.  COPY THIS MEMBER IN      00000800
000900*    WORKING-STORAGE IN SHPEXC01 AND IN LINKAGE IN SHPMET01/      00000900
001000*    SHPNAR01.                                                    00001000
001100*                                                                 00001100
001200*    INDEXED FILES ARE OUT OF SCOPE FOR THIS RUN, SO THE SHIP-    00001200
001300*    MENT/MILESTONE JOIN IS DONE HERE WITH SEARCH ALL AGAINST     00001300
001400*    ST-SHIPMENT-ID (ASCENDING, MATCHING THE SORTED INPUT).       00001400
001500*                                                                 00001500
001600*    HISTORY                                                      00001600
001700*    ---------------------------------------------------------    00001700
001800*    03/09/22  LPT  0455  ORIGINAL TABLE FOR THE PILOT RUN        00001800
001900*    03/10/06  LPT  0461  RAISED WS-MAX-MILESTONES 5 TO 10 --     00001900
002000*                         OCEAN SHIPMENTS WERE LOSING EARLY       00002000
002100*                         BOOKING EVENTS OFF THE FRONT OF THE     00002100
002200*                         TABLE                                   00002200
002300******************************************************************00002300
002400 01  ST-TABLE.                                                    00002400
002500     05  ST-ENTRY-COUNT              PIC 9(5)  COMP.              00002500
002600     05  ST-FULL-LATE-COUNT          PIC 9(5)  COMP.              00002600
002700     05  ST-FULL-STALE-COUNT         PIC 9(5)  COMP.              00002700
002800     05  ST-FULL-AT-RISK-COUNT       PIC 9(5)  COMP.              00002800
002900     05  ST-FULL-FLAGGED-COUNT       PIC 9(5)  COMP.              00002900
003000     05  FILLER                      PIC X(8)  VALUE SPACES.      00003000
003100     05  ST-ENTRY OCCURS 1 TO 500 TIMES                           00003100
003200                 DEPENDING ON ST-ENTRY-COUNT                      00003200
003300                 ASCENDING KEY IS ST-SHIPMENT-ID                  00003300
003400                 INDEXED BY ST-IDX.                               00003400
003500         10  ST-SHIPMENT-ID          PIC X(12).                   00003500
003600         10  ST-VENDOR-NAME          PIC X(35).                   00003600
003700         10  ST-MODE                 PIC X(5).                    00003700
003800         10  ST-ORIGIN               PIC X(25).                   00003800
003900         10  ST-DESTINATION          PIC X(25).                   00003900
004000         10  ST-PLANNED-ETA          PIC 9(12).                   00004000
004100         10  ST-CURRENT-ETA          PIC 9(12).                   00004100
004200         10  ST-STATUS               PIC X(16).                   00004200
004300             88  ST-STATUS-DELIVERED VALUE 'DELIVERED       '.    00004300
004400         10  ST-LAST-UPDATE          PIC 9(12).                   00004400
004500             88  ST-LAST-UPDATE-NEVER VALUE ZEROS.                00004500
004600         10  ST-REF-PO               PIC X(13).                   00004600
004700         10  ST-REF-ASN              PIC X(10).                   00004700
004800         10  ST-REF-CONTAINER        PIC X(12).                   00004800
004900         10  ST-REF-BOL              PIC X(10).                   00004900
005000         10  ST-REF-PRO              PIC X(9).                    00005000
005100         10  ST-SEVERITY-SCORE       PIC S9(5)     COMP-3         00005100
005200                                     VALUE 0.                     00005200
005300         10  ST-SELECTED             PIC X(1) VALUE 'N'.          00005300
005400             88  ST-IS-SELECTED      VALUE 'Y'.                   00005400
005500         10  ST-EXC-COUNT            PIC 9(1)  COMP VALUE 0.      00005500
005600         10  ST-EXC-ENTRY OCCURS 3 TIMES.                         00005600
005700             15  ST-EXC-TYPE         PIC X(8).                    00005700
005800                 88  ST-EXC-IS-LATE     VALUE 'LATE    '.         00005800
005900                 88  ST-EXC-IS-STALE    VALUE 'STALE   '.         00005900
006000                 88  ST-EXC-IS-AT-RISK  VALUE 'AT-RISK '.         00006000
006100             15  ST-EXC-SEVERITY     PIC 9(5)      COMP-3.        00006100
006200             15  ST-EXC-REASON       PIC X(120).                  00006200
006300             15  ST-EXC-VALUE-1      PIC S9(5)V9(1) COMP-3.       00006300
006400             15  ST-EXC-VALUE-2      PIC S9(5)V9(1) COMP-3.       00006400
006500         10  ST-MS-COUNT             PIC 9(2)  COMP VALUE 0.      00006500
006600         10  ST-MS-ENTRY OCCURS 10 TIMES.                         00006600
006700             15  ST-MS-EVENT-NAME    PIC X(20).                   00006700
006800             15  ST-MS-EVENT-TS      PIC 9(12).                   00006800
006900             15  ST-MS-LOCATION      PIC X(25).                   00006900
007000             15  ST-MS-SOURCE        PIC X(15).                   00007000
007100         10  FILLER                  PIC X(4)  VALUE SPACES.      00007100
007200******************************************************************00007200
