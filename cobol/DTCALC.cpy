000100******************************************************************00000100
000200*    DTCALC  --  ABSOLUTE-MINUTES DATE ROUTINE (PROCEDURE TEXT)   00000200
000300*                COPY INTO THE PROCEDURE DIVISION OF ANY PROGRAM  00000300
000400*                THAT ALSO COPIES DTCALCW IN WORKING-STORAGE.     00000400
000500*                                                                 00000500
000600*    ON ENTRY  - DT-IN-YYYY, DT-IN-MM, DT-IN-DD, DT-IN-HH,        00000600
000700*                DT-IN-MI ARE SET BY THE CALLING PARAGRAPH.       00000700
000800*    ON EXIT   - DT-ABS-MINUTES HOLDS THE MINUTE COUNT SINCE A    00000800
000900*                FIXED EPOCH.  ONLY DIFFERENCES BETWEEN TWO       00000900
001000*                DT-ABS-MINUTES VALUES ARE MEANINGFUL.            00001000
001100*                                                                 00001100
001200*    HISTORY                                                      00001200
001300*    ---------------------------------------------------------    00001300
001400*    03/09/22  LPT  0455  ORIGINAL ROUTINE                        00001400
001500******************************************************************00001500
001600 9500-CALC-ABS-MINUTES.                                           00001600
001700     COMPUTE DT-JD-A = (14 - DT-IN-MM) / 12                       00001700
001800     COMPUTE DT-JD-Y = DT-IN-YYYY + 4800 - DT-JD-A                00001800
001900     COMPUTE DT-JD-M = DT-IN-MM + (12 * DT-JD-A) - 3              00001900
002000     COMPUTE DT-JULIAN-DAY =                                      00002000
002100             DT-IN-DD                                             00002100
002200           + ((153 * DT-JD-M) + 2) / 5                            00002200
002300           + (365 * DT-JD-Y)                                      00002300
002400           + (DT-JD-Y / 4)                                        00002400
002500           - (DT-JD-Y / 100)                                      00002500
002600           + (DT-JD-Y / 400)                                      00002600
002700           - 32045                                                00002700
002800     COMPUTE DT-ABS-MINUTES =                                     00002800
002900             (DT-JULIAN-DAY * 1440) + (DT-IN-HH * 60) + DT-IN-MI  00002900
003000     .                                                            00003000
003100 9500-EXIT.                                                       00003100
003200     EXIT.                                                        00003200
003300******************************************************************00003300
