000100******************************************************************00000100
000200* SYSTEMS GROUP -- INBOUND LOGISTICS                             *00000200
000300* PROGRAM:  SHPMET01                                             *00000300
000400*                                                                *00000400
000500* CALLED FROM SHPEXC01 AFTER THE SHIPMENT SET HAS BEEN SCORED    *00000500
000600* AND SORTED.  COUNTS SHIPMENTS AND EXCEPTION ENTRIES OVER THE   *00000600
000700* FULL (UNFILTERED) SET, FIGURES THE AVERAGE SEVERITY SCORE AND  *00000700
000800* THE DERIVED OPS-VISIBILITY METRICS, AND WRITES THE NINE-LINE   *00000800
000900* PILOT METRICS REPORT COMPARING EACH ONE TO ITS BASELINE.       *00000900
001000*                                                                *00001000
001100* SHARES ST-TABLE (SHPTAB) BYTE FOR BYTE WITH SHPEXC01 VIA THE   *00001100
001200* LINKAGE SECTION -- NO FILE I/O AGAINST THE SHIPMENT OR         *00001200
001300* MILESTONE MASTERS HAPPENS HERE.                                *00001300
001400******************************************************************00001400
001500 IDENTIFICATION DIVISION.                                         00001500
001600******************************************************************00001600
001700 PROGRAM-ID.  SHPMET01.                                           00001700
001800 AUTHOR.  R S KOWALSKI.                                           00001800
001900 INSTALLATION.  SYSTEMS GROUP - LOGISTICS APPLICATIONS.           00001900
002000 DATE-WRITTEN.  96/02/12.                                         00002000
002100 DATE-COMPILED.  96/02/12.                                        00002100
002200 SECURITY.  NON-CONFIDENTIAL.                                     00002200
002300*                                                                 00002300
002400*    CHANGE LOG                                                   00002400
002500*    -------------------------------------------------------------00002500
002600*    96/02/12  RSK  0301  ORIGINAL PROGRAM -- MONTHLY SHIPMENT    00002600
002700*                         COUNT UTILITY FOR THE OPS DISTRIBUTION  00002700
002800*                         LIST                                    00002800
002900*    96/08/03  RSK  0305  ADDED THE EXCEPTION-RATE CALCULATION    00002900
003000*                         REQUESTED BY THE OPS REVIEW COMMITTEE   00003000
003100*    98/04/11  RSK  0311  Y2K -- WIDENED ALL TIMESTAMP FIELDS FROM00003100
003200*                         9(10)/YYMMDDHHMM TO 9(12)/YYYYMMDDHHMM  00003200
003300*    99/11/30  RSK  0402  Y2K -- CONVERTED THE RUN-TIMESTAMP EDIT 00003300
003400*                         PICTURE TO MATCH THE WIDENED FIELD      00003400
003500*    03/09/22  LPT  0455  REBUILT AS SHPMET01, THE METRICS        00003500
003600*                         CALCULATOR SUBPROGRAM CALLED FROM       00003600
003700*                         SHPEXC01 FOR THE OPS-VISIBILITY PILOT --00003700
003800*                         NOW COUNTS EXCEPTION ENTRIES OFF        00003800
003900*                         ST-TABLE INSTEAD OF THE OLD STANDALONE  00003900
004000*                         COUNT CARD                              00004000
004100*    04/01/12  LPT  0470  ALIGNED THE BASELINE CONSTANTS WITH THE 00004100
004200*                         CORRECTED AT-RISK WINDOW IN SHPEXC01    00004200
004300*    04/06/18  LPT  0484  RESTRUCTURED THE STEP-LEVEL PARAGRAPHS  00004300
004400*                         TO PERFORM ... THRU ... -EXIT RANGES PER00004400
004500*                         DEPT STANDARD; A FAILED REPORT-FILE OPEN00004500
004600*                         NOW GOES TO 9999-ABEND-RTN INSTEAD OF   00004600
004700*                         FALLING THROUGH TO THE COUNT LOGIC;     00004700
004800*                         PULLED THE FILE-STATUS AND SUBSCRIPT    00004800
004900*                         FIELDS OUT OF WORKING-STORAGE GROUPS TO 00004900
005000*                         77-LEVEL ITEMS                          00005000
005100******************************************************************00005100
005200 ENVIRONMENT DIVISION.                                            00005200
005300 CONFIGURATION SECTION.                                           00005300
005400 SOURCE-COMPUTER.  IBM-390.                                       00005400
005500 OBJECT-COMPUTER.  IBM-390.                                       00005500
005600 SPECIAL-NAMES.                                                   00005600
005700     C01 IS TOP-OF-FORM.                                          00005700
005800 INPUT-OUTPUT SECTION.                                            00005800
005900 FILE-CONTROL.                                                    00005900
006000     SELECT METRICS-REPORT-FILE ASSIGN TO METRRPT                 00006000
006100            ORGANIZATION IS LINE SEQUENTIAL                       00006100
006200            FILE STATUS  IS WS-METRRPT-STATUS.                    00006200
006300******************************************************************00006300
006400 DATA DIVISION.                                                   00006400
006500 FILE SECTION.                                                    00006500
006600 FD  METRICS-REPORT-FILE                                          00006600
006700     RECORDING MODE IS F.                                         00006700
006800 01  METRRPT-LINE                 PIC X(132).                     00006800
006900******************************************************************00006900
007000 WORKING-STORAGE SECTION.                                         00007000
007100******************************************************************00007100
007200*                                                                 00007200
007300 77  WS-METRRPT-STATUS         PIC X(2)  VALUE SPACES.            00007300
007400*                                                                 00007400
007500 77  WS-SHP-IX                 PIC 9(5)  COMP  VALUE 0.           00007500
007600 77  WS-EXC-IX                 PIC 9(1)  COMP  VALUE 0.           00007600
007700*                                                                 00007700
007800 01  WS-COUNTERS.                                                 00007800
007900     05  WS-TOTAL-SHIPMENTS        PIC 9(5)  COMP  VALUE 0.       00007900
008000     05  WS-FLAGGED-COUNT          PIC 9(5)  COMP  VALUE 0.       00008000
008100     05  WS-LATE-COUNT             PIC 9(5)  COMP  VALUE 0.       00008100
008200     05  WS-STALE-COUNT            PIC 9(5)  COMP  VALUE 0.       00008200
008300     05  WS-AT-RISK-COUNT          PIC 9(5)  COMP  VALUE 0.       00008300
008400*                                                                 00008400
008500 01  WS-SEVERITY-WORK-AREA.                                       00008500
008600     05  WS-SEVERITY-SUM           PIC S9(9)     COMP-3 VALUE 0.  00008600
008700     05  WS-AVG-SEVERITY           PIC S9(5)V9   COMP-3 VALUE 0.  00008700
008800*                                                                 00008800
008900 01  WS-RATE-WORK-AREA.                                           00008900
009000     05  WS-EXC-RATE-100           PIC S9(5)V9   COMP-3 VALUE 0.  00009000
009100     05  WS-EXC-RATE-RND           PIC S9(3)     COMP-3 VALUE 0.  00009100
009200*                                                                 00009200
009300 01  WS-DERIVED-METRICS.                                          00009300
009400     05  WS-MIN-SAVED              PIC 9(5)  COMP  VALUE 0.       00009400
009500*                                                                 00009500
009600 01  WS-CONSTANTS.                                                00009600
009700     05  WC-BASELINE-MIN-PER-DAY   PIC 9(3)  COMP  VALUE 90.      00009700
009800     05  WC-BASELINE-DETECT-HRS    PIC 9(3)  COMP  VALUE 48.      00009800
009900     05  WC-BASELINE-QUEST-DAY     PIC 9(3)  COMP  VALUE 25.      00009900
010000     05  WC-MIN-PER-FLAGGED        PIC 9(3)  COMP  VALUE 3.       00010000
010100     05  WC-CURRENT-DETECT-HRS     PIC S9V9      COMP-3           00010100
010200                                   VALUE 0.5.                     00010200
010300*                                                                 00010300
010400 01  WS-TS-EDIT-AREA.                                             00010400
010500     05  WS-TS-EDIT-N              PIC 9(12).                     00010500
010600     05  WS-TS-EDIT-GRP REDEFINES WS-TS-EDIT-N.                   00010600
010700         10  WS-TS-E-YYYY          PIC 9(4).                      00010700
010800         10  WS-TS-E-MM            PIC 9(2).                      00010800
010900         10  WS-TS-E-DD            PIC 9(2).                      00010900
011000         10  WS-TS-E-HH            PIC 9(2).                      00011000
011100         10  WS-TS-E-MI            PIC 9(2).                      00011100
011200 01  WS-TS-DISPLAY                 PIC X(16)  VALUE SPACES.       00011200
011300*                                                                 00011300
011400 01  WS-EDIT-5                     PIC ZZZZ9  VALUE ZERO.         00011400
011500 01  WS-EDIT-5B                    PIC ZZZZ9  VALUE ZERO.         00011500
011600 01  WS-EDIT-PCT                   PIC ZZ9    VALUE ZERO.         00011600
011700 01  WS-EDIT-1DEC                  PIC Z9.9   VALUE ZERO.         00011700
011800*                                                                 00011800
011900******************************************************************00011900
012000*    PILOT METRICS REPORT PRINT LINES                            *00012000
012100******************************************************************00012100
012200 01  WS-RPT-HEADER1.                                              00012200
012300     05  FILLER                    PIC X(40)                      00012300
012400               VALUE 'INBOUND SHIPMENT PILOT METRICS   RUN'.      00012400
012500     05  FILLER                    PIC X(1) VALUE SPACES.         00012500
012600     05  RPT-H-TIMESTAMP           PIC X(16) VALUE SPACES.        00012600
012700     05  FILLER                    PIC X(75) VALUE SPACES.        00012700
012800*                                                                 00012800
012900 01  WS-RPT-BLANK-LINE             PIC X(132) VALUE SPACES.       00012900
013000*                                                                 00013000
013100 01  WS-RPT-METRIC-LINE.                                          00013100
013200     05  FILLER                    PIC X(2)  VALUE SPACES.        00013200
013300     05  RPT-M-NAME                PIC X(28) VALUE SPACES.        00013300
013400     05  FILLER                    PIC X(2)  VALUE SPACES.        00013400
013500     05  RPT-M-CURRENT             PIC X(28) VALUE SPACES.        00013500
013600     05  FILLER                    PIC X(2)  VALUE SPACES.        00013600
013700     05  RPT-M-BASELINE            PIC X(28) VALUE SPACES.        00013700
013800     05  FILLER                    PIC X(2)  VALUE SPACES.        00013800
013900     05  RPT-M-DIRECTION           PIC X(8)  VALUE SPACES.        00013900
014000     05  FILLER                    PIC X(32) VALUE SPACES.        00014000
014100*                                                                 00014100
014200 01  WS-RPT-EMPTY-MSG REDEFINES WS-RPT-METRIC-LINE.               00014200
014300     05  FILLER                    PIC X(36) VALUE SPACES.        00014300
014400     05  RPT-EMPTY-TEXT            PIC X(60) VALUE SPACES.        00014400
014500     05  FILLER                    PIC X(36) VALUE SPACES.        00014500
014600*                                                                 00014600
014700******************************************************************00014700
014800 LINKAGE SECTION.                                                 00014800
014900******************************************************************00014900
015000*                                                                 00015000
015100 COPY CTLREC.                                                     00015100
015200*                                                                 00015200
015300 COPY SHPTAB.                                                     00015300
015400*                                                                 00015400
015500******************************************************************00015500
015600 PROCEDURE DIVISION USING CTL-RECORD, ST-TABLE.                   00015600
015700******************************************************************00015700
015800*                                                                 00015800
015900 1000-METRICS-MAIN.                                               00015900
016000     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00016000
016100     MOVE ST-ENTRY-COUNT TO WS-TOTAL-SHIPMENTS.                   00016100
016200     IF WS-TOTAL-SHIPMENTS = 0                                    00016200
016300         PERFORM 1100-WRITE-EMPTY-REPORT THRU 1100-EXIT           00016300
016400     ELSE                                                         00016400
016500         PERFORM 2000-COUNT-SHIPMENTS THRU 2000-EXIT              00016500
016600         PERFORM 2100-COUNT-EXCEPTION-ENTRIES THRU 2100-EXIT      00016600
016700         PERFORM 2200-COMPUTE-AVERAGE-SEVERITY THRU 2200-EXIT     00016700
016800         PERFORM 2300-COMPUTE-DERIVED-METRICS THRU 2300-EXIT      00016800
016900         PERFORM 3000-WRITE-METRICS-REPORT THRU 3000-EXIT         00016900
017000     END-IF.                                                      00017000
017100     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00017100
017200     GOBACK.                                                      00017200
017300*                                                                 00017300
017400 1100-WRITE-EMPTY-REPORT.                                         00017400
017500     MOVE SPACES TO WS-RPT-EMPTY-MSG.                             00017500
017600     MOVE 'INBOUND SHIPMENT PILOT METRICS -- NO SHIPMENTS'        00017600
017700         TO RPT-EMPTY-TEXT.                                       00017700
017800     WRITE METRRPT-LINE FROM WS-RPT-EMPTY-MSG                     00017800
017900         AFTER ADVANCING TOP-OF-FORM.                             00017900
018000 1100-EXIT.                                                       00018000
018100     EXIT.                                                        00018100
018200*                                                                 00018200
018300******************************************************************00018300
018400*    2000 SERIES -- COUNTS AND AVERAGES                          *00018400
018500******************************************************************00018500
018600 2000-COUNT-SHIPMENTS.                                            00018600
018700     MOVE 0 TO WS-FLAGGED-COUNT.                                  00018700
018800     PERFORM 2010-COUNT-ONE-SHIPMENT                              00018800
018900         VARYING WS-SHP-IX FROM 1 BY 1                            00018900
019000         UNTIL WS-SHP-IX > WS-TOTAL-SHIPMENTS.                    00019000
019100 2000-EXIT.                                                       00019100
019200     EXIT.                                                        00019200
019300*                                                                 00019300
019400 2010-COUNT-ONE-SHIPMENT.                                         00019400
019500     IF ST-EXC-COUNT(WS-SHP-IX) > 0                               00019500
019600         ADD 1 TO WS-FLAGGED-COUNT                                00019600
019700     END-IF.                                                      00019700
019800*                                                                 00019800
019900 2100-COUNT-EXCEPTION-ENTRIES.                                    00019900
020000     MOVE 0 TO WS-LATE-COUNT WS-STALE-COUNT WS-AT-RISK-COUNT.     00020000
020100     PERFORM 2110-COUNT-SHIPMENT-EXCEPTIONS                       00020100
020200         VARYING WS-SHP-IX FROM 1 BY 1                            00020200
020300         UNTIL WS-SHP-IX > WS-TOTAL-SHIPMENTS.                    00020300
020400 2100-EXIT.                                                       00020400
020500     EXIT.                                                        00020500
020600*                                                                 00020600
020700 2110-COUNT-SHIPMENT-EXCEPTIONS.                                  00020700
020800     IF ST-EXC-COUNT(WS-SHP-IX) > 0                               00020800
020900         PERFORM 2120-COUNT-ONE-EXCEPTION                         00020900
021000             VARYING WS-EXC-IX FROM 1 BY 1                        00021000
021100             UNTIL WS-EXC-IX > ST-EXC-COUNT(WS-SHP-IX)            00021100
021200     END-IF.                                                      00021200
021300*                                                                 00021300
021400 2120-COUNT-ONE-EXCEPTION.                                        00021400
021500     EVALUATE TRUE                                                00021500
021600         WHEN ST-EXC-IS-LATE(WS-SHP-IX,WS-EXC-IX)                 00021600
021700             ADD 1 TO WS-LATE-COUNT                               00021700
021800         WHEN ST-EXC-IS-STALE(WS-SHP-IX,WS-EXC-IX)                00021800
021900             ADD 1 TO WS-STALE-COUNT                              00021900
022000         WHEN ST-EXC-IS-AT-RISK(WS-SHP-IX,WS-EXC-IX)              00022000
022100             ADD 1 TO WS-AT-RISK-COUNT                            00022100
022200     END-EVALUATE.                                                00022200
022300*                                                                 00022300
022400 2200-COMPUTE-AVERAGE-SEVERITY.                                   00022400
022500     MOVE 0 TO WS-SEVERITY-SUM.                                   00022500
022600     IF WS-FLAGGED-COUNT > 0                                      00022600
022700         PERFORM 2210-ADD-ONE-SEVERITY                            00022700
022800             VARYING WS-SHP-IX FROM 1 BY 1                        00022800
022900             UNTIL WS-SHP-IX > WS-TOTAL-SHIPMENTS                 00022900
023000         COMPUTE WS-AVG-SEVERITY ROUNDED =                        00023000
023100                 WS-SEVERITY-SUM / WS-FLAGGED-COUNT               00023100
023200     ELSE                                                         00023200
023300         MOVE 0 TO WS-AVG-SEVERITY                                00023300
023400     END-IF.                                                      00023400
023500 2200-EXIT.                                                       00023500
023600     EXIT.                                                        00023600
023700*                                                                 00023700
023800 2210-ADD-ONE-SEVERITY.                                           00023800
023900     IF ST-EXC-COUNT(WS-SHP-IX) > 0                               00023900
024000         ADD ST-SEVERITY-SCORE(WS-SHP-IX) TO WS-SEVERITY-SUM      00024000
024100     END-IF.                                                      00024100
024200*                                                                 00024200
024300 2300-COMPUTE-DERIVED-METRICS.                                    00024300
024400     COMPUTE WS-MIN-SAVED =                                       00024400
024500             WS-FLAGGED-COUNT * WC-MIN-PER-FLAGGED.               00024500
024600     COMPUTE WS-EXC-RATE-100 =                                    00024600
024700             (WS-FLAGGED-COUNT * 100) / WS-TOTAL-SHIPMENTS.       00024700
024800     COMPUTE WS-EXC-RATE-RND ROUNDED = WS-EXC-RATE-100.           00024800
024900 2300-EXIT.                                                       00024900
025000     EXIT.                                                        00025000
025100*                                                                 00025100
025200******************************************************************00025200
025300*    3000 SERIES -- METRICS REPORT                               *00025300
025400******************************************************************00025400
025500 3000-WRITE-METRICS-REPORT.                                       00025500
025600     PERFORM 3010-FORMAT-HEADER THRU 3010-EXIT.                   00025600
025700     PERFORM 3100-WRITE-METRIC-1 THRU 3100-EXIT.                  00025700
025800     PERFORM 3110-WRITE-METRIC-2 THRU 3110-EXIT.                  00025800
025900     PERFORM 3120-WRITE-METRIC-3 THRU 3120-EXIT.                  00025900
026000     PERFORM 3130-WRITE-METRIC-4 THRU 3130-EXIT.                  00026000
026100     PERFORM 3140-WRITE-METRIC-5 THRU 3140-EXIT.                  00026100
026200     PERFORM 3150-WRITE-METRIC-6 THRU 3150-EXIT.                  00026200
026300     PERFORM 3160-WRITE-METRIC-7 THRU 3160-EXIT.                  00026300
026400     PERFORM 3170-WRITE-METRIC-8 THRU 3170-EXIT.                  00026400
026500     PERFORM 3180-WRITE-METRIC-9 THRU 3180-EXIT.                  00026500
026600 3000-EXIT.                                                       00026600
026700     EXIT.                                                        00026700
026800*                                                                 00026800
026900 3010-FORMAT-HEADER.                                              00026900
027000     MOVE CTL-RUN-TIMESTAMP-N TO WS-TS-EDIT-N.                    00027000
027100     MOVE SPACES TO WS-TS-DISPLAY.                                00027100
027200     STRING WS-TS-E-YYYY '/' WS-TS-E-MM '/' WS-TS-E-DD ' '        00027200
027300            WS-TS-E-HH ':' WS-TS-E-MI                             00027300
027400            DELIMITED BY SIZE INTO WS-TS-DISPLAY.                 00027400
027500     MOVE WS-TS-DISPLAY TO RPT-H-TIMESTAMP.                       00027500
027600     WRITE METRRPT-LINE FROM WS-RPT-HEADER1                       00027600
027700         AFTER ADVANCING TOP-OF-FORM.                             00027700
027800     WRITE METRRPT-LINE FROM WS-RPT-BLANK-LINE AFTER 1.           00027800
027900 3010-EXIT.                                                       00027900
028000     EXIT.                                                        00028000
028100*                                                                 00028100
028200 3100-WRITE-METRIC-1.                                             00028200
028300*    REPORTING TIME ELIMINATED                                    00028300
028400     MOVE SPACES TO WS-RPT-METRIC-LINE.                           00028400
028500     MOVE 'REPORTING TIME ELIMINATED' TO RPT-M-NAME.              00028500
028600     MOVE WS-MIN-SAVED TO WS-EDIT-5.                              00028600
028700     STRING WS-EDIT-5 ' MIN' DELIMITED BY SIZE                    00028700
028800         INTO RPT-M-CURRENT.                                      00028800
028900     MOVE WC-BASELINE-MIN-PER-DAY TO WS-EDIT-5.                   00028900
029000     STRING WS-EDIT-5 ' MIN' DELIMITED BY SIZE                    00029000
029100         INTO RPT-M-BASELINE.                                     00029100
029200     MOVE 'DOWN' TO RPT-M-DIRECTION.                              00029200
029300     WRITE METRRPT-LINE FROM WS-RPT-METRIC-LINE AFTER 1.          00029300
029400 3100-EXIT.                                                       00029400
029500     EXIT.                                                        00029500
029600*                                                                 00029600
029700 3110-WRITE-METRIC-2.                                             00029700
029800*    DELAY DETECTION SPEED                                        00029800
029900     MOVE SPACES TO WS-RPT-METRIC-LINE.                           00029900
030000     MOVE 'DELAY DETECTION SPEED' TO RPT-M-NAME.                  00030000
030100     MOVE WC-CURRENT-DETECT-HRS TO WS-EDIT-1DEC.                  00030100
030200     STRING WS-EDIT-1DEC ' HOURS' DELIMITED BY SIZE               00030200
030300         INTO RPT-M-CURRENT.                                      00030300
030400     MOVE WC-BASELINE-DETECT-HRS TO WS-EDIT-5.                    00030400
030500     STRING WS-EDIT-5 ' HOURS' DELIMITED BY SIZE                  00030500
030600         INTO RPT-M-BASELINE.                                     00030600
030700     MOVE 'DOWN' TO RPT-M-DIRECTION.                              00030700
030800     WRITE METRRPT-LINE FROM WS-RPT-METRIC-LINE AFTER 1.          00030800
030900 3110-EXIT.                                                       00030900
031000     EXIT.                                                        00031000
031100*                                                                 00031100
031200 3120-WRITE-METRIC-3.                                             00031200
031300*    STATUS QUESTIONS REDUCED                                     00031300
031400     MOVE SPACES TO WS-RPT-METRIC-LINE.                           00031400
031500     MOVE 'STATUS QUESTIONS REDUCED' TO RPT-M-NAME.               00031500
031600     MOVE WS-FLAGGED-COUNT TO WS-EDIT-5.                          00031600
031700     STRING WS-EDIT-5 ' VISIBLE' DELIMITED BY SIZE                00031700
031800         INTO RPT-M-CURRENT.                                      00031800
031900     MOVE WC-BASELINE-QUEST-DAY TO WS-EDIT-5.                     00031900
032000     STRING WS-EDIT-5 ' / DAY' DELIMITED BY SIZE                  00032000
032100         INTO RPT-M-BASELINE.                                     00032100
032200     MOVE 'DOWN' TO RPT-M-DIRECTION.                              00032200
032300     WRITE METRRPT-LINE FROM WS-RPT-METRIC-LINE AFTER 1.          00032300
032400 3120-EXIT.                                                       00032400
032500     EXIT.                                                        00032500
032600*                                                                 00032600
032700 3130-WRITE-METRIC-4.                                             00032700
032800*    EXCEPTION COVERAGE                                           00032800
032900     MOVE SPACES TO WS-RPT-METRIC-LINE.                           00032900
033000     MOVE 'EXCEPTION COVERAGE' TO RPT-M-NAME.                     00033000
033100     MOVE WS-TOTAL-SHIPMENTS TO WS-EDIT-5.                        00033100
033200     STRING WS-EDIT-5 ' / ' WS-EDIT-5 ' (100%)'                   00033200
033300         DELIMITED BY SIZE INTO RPT-M-CURRENT.                    00033300
033400     MOVE 'MANUAL SPOT-CHECKS' TO RPT-M-BASELINE.                 00033400
033500     MOVE 'UP' TO RPT-M-DIRECTION.                                00033500
033600     WRITE METRRPT-LINE FROM WS-RPT-METRIC-LINE AFTER 1.          00033600
033700 3130-EXIT.                                                       00033700
033800     EXIT.                                                        00033800
033900*                                                                 00033900
034000 3140-WRITE-METRIC-5.                                             00034000
034100*    SHIPMENTS WITH EXCEPTIONS                                    00034100
034200     MOVE SPACES TO WS-RPT-METRIC-LINE.                           00034200
034300     MOVE 'SHIPMENTS WITH EXCEPTIONS' TO RPT-M-NAME.              00034300
034400     MOVE WS-FLAGGED-COUNT TO WS-EDIT-5.                          00034400
034500     MOVE WS-TOTAL-SHIPMENTS TO WS-EDIT-5B.                       00034500
034600     MOVE WS-EXC-RATE-RND TO WS-EDIT-PCT.                         00034600
034700     STRING WS-EDIT-5 ' OF ' WS-EDIT-5B ' (' WS-EDIT-PCT '%)'     00034700
034800         DELIMITED BY SIZE INTO RPT-M-CURRENT.                    00034800
034900     MOVE 'UNKNOWN' TO RPT-M-BASELINE.                            00034900
035000     MOVE 'NEUTRAL' TO RPT-M-DIRECTION.                           00035000
035100     WRITE METRRPT-LINE FROM WS-RPT-METRIC-LINE AFTER 1.          00035100
035200 3140-EXIT.                                                       00035200
035300     EXIT.                                                        00035300
035400*                                                                 00035400
035500 3150-WRITE-METRIC-6.                                             00035500
035600*    LATE SHIPMENTS                                               00035600
035700     MOVE SPACES TO WS-RPT-METRIC-LINE.                           00035700
035800     MOVE 'LATE SHIPMENTS' TO RPT-M-NAME.                         00035800
035900     MOVE WS-LATE-COUNT TO WS-EDIT-5.                             00035900
036000     MOVE WS-EDIT-5 TO RPT-M-CURRENT.                             00036000
036100     MOVE 'NOT TRACKED' TO RPT-M-BASELINE.                        00036100
036200     MOVE 'NEUTRAL' TO RPT-M-DIRECTION.                           00036200
036300     WRITE METRRPT-LINE FROM WS-RPT-METRIC-LINE AFTER 1.          00036300
036400 3150-EXIT.                                                       00036400
036500     EXIT.                                                        00036500
036600*                                                                 00036600
036700 3160-WRITE-METRIC-7.                                             00036700
036800*    STALE SHIPMENTS                                              00036800
036900     MOVE SPACES TO WS-RPT-METRIC-LINE.                           00036900
037000     MOVE 'STALE SHIPMENTS' TO RPT-M-NAME.                        00037000
037100     MOVE WS-STALE-COUNT TO WS-EDIT-5.                            00037100
037200     MOVE WS-EDIT-5 TO RPT-M-CURRENT.                             00037200
037300     MOVE 'NOT TRACKED' TO RPT-M-BASELINE.                        00037300
037400     MOVE 'NEUTRAL' TO RPT-M-DIRECTION.                           00037400
037500     WRITE METRRPT-LINE FROM WS-RPT-METRIC-LINE AFTER 1.          00037500
037600 3160-EXIT.                                                       00037600
037700     EXIT.                                                        00037700
037800*                                                                 00037800
037900 3170-WRITE-METRIC-8.                                             00037900
038000*    AT-RISK SHIPMENTS                                            00038000
038100     MOVE SPACES TO WS-RPT-METRIC-LINE.                           00038100
038200     MOVE 'AT-RISK SHIPMENTS' TO RPT-M-NAME.                      00038200
038300     MOVE WS-AT-RISK-COUNT TO WS-EDIT-5.                          00038300
038400     MOVE WS-EDIT-5 TO RPT-M-CURRENT.                             00038400
038500     MOVE 'NOT TRACKED' TO RPT-M-BASELINE.                        00038500
038600     MOVE 'NEUTRAL' TO RPT-M-DIRECTION.                           00038600
038700     WRITE METRRPT-LINE FROM WS-RPT-METRIC-LINE AFTER 1.          00038700
038800 3170-EXIT.                                                       00038800
038900     EXIT.                                                        00038900
039000*                                                                 00039000
039100 3180-WRITE-METRIC-9.                                             00039100
039200*    AVERAGE SEVERITY SCORE                                       00039200
039300     MOVE SPACES TO WS-RPT-METRIC-LINE.                           00039300
039400     MOVE 'AVERAGE SEVERITY SCORE' TO RPT-M-NAME.                 00039400
039500     MOVE WS-AVG-SEVERITY TO WS-EDIT-1DEC.                        00039500
039600     MOVE WS-EDIT-1DEC TO RPT-M-CURRENT.                          00039600
039700     MOVE 'N/A' TO RPT-M-BASELINE.                                00039700
039800     MOVE 'NEUTRAL' TO RPT-M-DIRECTION.                           00039800
039900     WRITE METRRPT-LINE FROM WS-RPT-METRIC-LINE AFTER 1.          00039900
040000*                                                                 00040000
040100 3180-EXIT.                                                       00040100
040200     EXIT.                                                        00040200
040300******************************************************************00040300
040400*    9000 SERIES -- FILE OPEN/CLOSE                              *00040400
040500******************************************************************00040500
040600 700-OPEN-FILES.                                                  00040600
040700     OPEN OUTPUT METRICS-REPORT-FILE.                             00040700
040800     IF WS-METRRPT-STATUS NOT = '00'                              00040800
040900         DISPLAY 'SHPMET01 - ERROR OPENING METRICS REPORT. RC: '  00040900
041000                 WS-METRRPT-STATUS                                00041000
041100         MOVE 16 TO RETURN-CODE                                   00041100
041200         GO TO 9999-ABEND-RTN                                     00041200
041300     END-IF.                                                      00041300
041400*                                                                 00041400
041500 700-EXIT.                                                        00041500
041600     EXIT.                                                        00041600
041700*                                                                 00041700
041800 790-CLOSE-FILES.                                                 00041800
041900     CLOSE METRICS-REPORT-FILE.                                   00041900
042000*                                                                 00042000
042100 790-EXIT.                                                        00042100
042200     EXIT.                                                        00042200
042300*                                                                 00042300
042400 9999-ABEND-RTN.                                                  00042400
042500     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00042500
042600     GOBACK.                                                      00042600
042700******************************************************************00042700
