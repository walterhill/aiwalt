000100******************************************************************00000100
000200* SYSTEMS GROUP -- INBOUND LOGISTICS                             *00000200
000300* PROGRAM:  SHPNAR01                                             *00000300
000400*                                                                *00000400
000500* CALLED FROM SHPEXC01, ONLY WHEN THE AI-FEATURES-FLAG ON THE    *00000500
000600* CONTROL RECORD IS ON, FOR EVERY SHIPMENT THE EXCEPTION-REPORT  *00000600
000700* FILTER SELECTED.  BUILDS THREE PLAIN-TEXT BLOCKS PER SHIPMENT  *00000700
000800* -- AN EXPLANATION OF ITS EXCEPTIONS, A CHANGE SUMMARY OFF THE  *00000800
000900* MILESTONE HISTORY, AND (WHEN FLAGGED) A DRAFT VENDOR FOLLOW-UP *00000900
001000* MESSAGE -- AND WRITES THEM TO THE OPERATOR NARRATIVE REPORT.   *00001000
001100*                                                                *00001100
001200* THIS IS TEMPLATE TEXT, NOT A REAL AI -- SEE THE OPS-VIS        *00001200
001300* RUNBOOK FOR THE PILOT SCOPE MEMO.                              *00001300
001400******************************************************************00001400
001500 IDENTIFICATION DIVISION.                                         00001500
001600******************************************************************00001600
001700 PROGRAM-ID.  SHPNAR01.                                           00001700
001800 AUTHOR.  R S KOWALSKI.                                           00001800
001900 INSTALLATION.  SYSTEMS GROUP - LOGISTICS APPLICATIONS.           00001900
002000 DATE-WRITTEN.  97/06/18.                                         00002000
002100 DATE-COMPILED.  97/06/18.                                        00002100
002200 SECURITY.  NON-CONFIDENTIAL.                                     00002200
002300*                                                                 00002300
002400*    CHANGE LOG                                                   00002400
002500*    -------------------------------------------------------------00002500
002600*    97/06/18  RSK  0308  ORIGINAL PROGRAM -- FREE-TEXT SHIPMENT  00002600
002700*                         STATUS ANNOTATOR FOR THE MORNING OPS    00002700
002800*                         MEETING PACKET                          00002800
002900*    97/11/03  RSK  0309  ADDED THE VENDOR FOLLOW-UP LETTER BLOCK 00002900
003000*    98/04/11  RSK  0311  Y2K -- WIDENED ALL TIMESTAMP FIELDS FROM00003000
003100*                         9(10)/YYMMDDHHMM TO 9(12)/YYYYMMDDHHMM  00003100
003200*    99/11/30  RSK  0402  Y2K -- CONVERTED THE MILESTONE-DELTA    00003200
003300*                         DATE MATH TO THE JULIAN-DAY ROUTINE     00003300
003400*                         SHARED WITH SHPEXC01                    00003400
003500*    03/09/22  LPT  0455  REBUILT AS SHPNAR01, THE OPERATOR-      00003500
003600*                         NARRATIVE SUBPROGRAM CALLED FROM        00003600
003700*                         SHPEXC01 UNDER THE AI-FEATURES-FLAG FOR 00003700
003800*                         THE OPS-VISIBILITY PILOT -- NARRATIVE   00003800
003900*                         NOW DRIVEN OFF ST-TABLE INSTEAD OF THE  00003900
004000*                         OLD STANDALONE ANNOTATION CARDS         00004000
004100*    04/06/18  LPT  0484  RESTRUCTURED THE STEP-LEVEL PARAGRAPHS  00004100
004200*                         TO PERFORM ... THRU ... -EXIT RANGES PER00004200
004300*                         DEPT STANDARD; A FAILED REPORT-FILE OPEN00004300
004400*                         NOW GOES TO 9999-ABEND-RTN INSTEAD OF   00004400
004500*                         FALLING THROUGH TO THE NARRATIVE LOGIC; 00004500
004600*                         PULLED THE FILE-STATUS AND SUBSCRIPT    00004600
004700*                         FIELDS OUT OF WORKING-STORAGE GROUPS TO 00004700
004800*                         77-LEVEL ITEMS                          00004800
004900******************************************************************00004900
005000 ENVIRONMENT DIVISION.                                            00005000
005100 CONFIGURATION SECTION.                                           00005100
005200 SOURCE-COMPUTER.  IBM-390.                                       00005200
005300 OBJECT-COMPUTER.  IBM-390.                                       00005300
005400 SPECIAL-NAMES.                                                   00005400
005500     C01 IS TOP-OF-FORM.                                          00005500
005600 INPUT-OUTPUT SECTION.                                            00005600
005700 FILE-CONTROL.                                                    00005700
005800     SELECT NARRATIVE-REPORT-FILE ASSIGN TO NARRRPT               00005800
005900            ORGANIZATION IS LINE SEQUENTIAL                       00005900
006000            FILE STATUS  IS WS-NARRPT-STATUS.                     00006000
006100******************************************************************00006100
006200 DATA DIVISION.                                                   00006200
006300 FILE SECTION.                                                    00006300
006400 FD  NARRATIVE-REPORT-FILE                                        00006400
006500     RECORDING MODE IS F.                                         00006500
006600 01  NARRPT-LINE                  PIC X(132).                     00006600
006700******************************************************************00006700
006800 WORKING-STORAGE SECTION.                                         00006800
006900******************************************************************00006900
007000*                                                                 00007000
007100 77  WS-NARRPT-STATUS          PIC X(2)  VALUE SPACES.            00007100
007200*                                                                 00007200
007300 77  WS-SHP-IX                 PIC 9(5)  COMP  VALUE 0.           00007300
007400 77  WS-EXC-IX                 PIC 9(1)  COMP  VALUE 0.           00007400
007500 77  WS-MS-IX                  PIC 9(2)  COMP  VALUE 0.           00007500
007600 77  WS-TOTAL-SHIPMENTS        PIC 9(5)  COMP  VALUE 0.           00007600
007700*                                                                 00007700
007800 01  WS-MILESTONE-WORK-AREA.                                      00007800
007900     05  WS-ABS-MINUTES-LATEST     PIC S9(9)  COMP-3 VALUE 0.     00007900
008000     05  WS-HOUR-DELTA             PIC S9(5)  COMP-3 VALUE 0.     00008000
008100     05  WS-MS-LOC-DISP            PIC X(25)  VALUE SPACES.       00008100
008200     05  WS-MS-SRC-DISP            PIC X(15)  VALUE SPACES.       00008200
008300*                                                                 00008300
008400 01  WS-VENDOR-MSG-WORK-AREA.                                     00008400
008500     05  WS-PO-DISP                PIC X(13)  VALUE SPACES.       00008500
008600     05  WS-BOL-DISP               PIC X(10)  VALUE SPACES.       00008600
008700*                                                                 00008700
008800 01  WS-ACTIVE-EXC-WORK-AREA.                                     00008800
008900     05  WS-ACTIVE-EXC-WORD        PIC X(7)   VALUE SPACES.       00008900
009000     05  WS-ACTIVE-EXC-TEXT        PIC X(40)  VALUE SPACES.       00009000
009100     05  WS-ACTIVE-EXC-PTR         PIC 9(3)   COMP  VALUE 1.      00009100
009200*                                                                 00009200
009300 COPY DTCALCW.                                                    00009300
009400*                                                                 00009400
009500 01  WS-TS-EDIT-AREA.                                             00009500
009600     05  WS-TS-EDIT-N              PIC 9(12).                     00009600
009700     05  WS-TS-EDIT-GRP REDEFINES WS-TS-EDIT-N.                   00009700
009800         10  WS-TS-E-YYYY          PIC 9(4).                      00009800
009900         10  WS-TS-E-MM            PIC 9(2).                      00009900
010000         10  WS-TS-E-DD            PIC 9(2).                      00010000
010100         10  WS-TS-E-HH            PIC 9(2).                      00010100
010200         10  WS-TS-E-MI            PIC 9(2).                      00010200
010300 01  WS-TS-DISPLAY                 PIC X(16)  VALUE SPACES.       00010300
010400 01  WS-ETA-DISP-1                 PIC X(16)  VALUE SPACES.       00010400
010500 01  WS-ETA-DISP-2                 PIC X(16)  VALUE SPACES.       00010500
010600*                                                                 00010600
010700 01  WS-EDIT-5                     PIC ZZZZ9  VALUE ZERO.         00010700
010800 01  WS-EDIT-1DEC                  PIC ZZZ9.9 VALUE ZERO.         00010800
010900*                                                                 00010900
011000******************************************************************00011000
011100*    OPERATOR NARRATIVE REPORT PRINT LINES                       *00011100
011200******************************************************************00011200
011300 01  WS-RPT-HEADER1.                                              00011300
011400     05  FILLER                    PIC X(40)                      00011400
011500               VALUE 'INBOUND SHIPMENT OPERATOR NARRATIVE RUN'.   00011500
011600     05  FILLER                    PIC X(1) VALUE SPACES.         00011600
011700     05  RPT-H-TIMESTAMP           PIC X(16) VALUE SPACES.        00011700
011800     05  FILLER                    PIC X(75) VALUE SPACES.        00011800
011900*                                                                 00011900
012000 01  WS-RPT-BLANK-LINE             PIC X(132) VALUE SPACES.       00012000
012100*                                                                 00012100
012200 01  WS-RPT-TEXT-LINE.                                            00012200
012300     05  FILLER                    PIC X(2)   VALUE SPACES.       00012300
012400     05  RPT-TX-TEXT               PIC X(120) VALUE SPACES.       00012400
012500     05  FILLER                    PIC X(10)  VALUE SPACES.       00012500
012600*                                                                 00012600
012700 01  WS-RPT-RULE-LINE REDEFINES WS-RPT-TEXT-LINE                  00012700
012800                       PIC X(132).                                00012800
012900*                                                                 00012900
013000******************************************************************00013000
013100 LINKAGE SECTION.                                                 00013100
013200******************************************************************00013200
013300*                                                                 00013300
013400 COPY CTLREC.                                                     00013400
013500*                                                                 00013500
013600 COPY SHPTAB.                                                     00013600
013700*                                                                 00013700
013800******************************************************************00013800
013900 PROCEDURE DIVISION USING CTL-RECORD, ST-TABLE.                   00013900
014000******************************************************************00014000
014100*                                                                 00014100
014200 1000-NARRATIVE-MAIN.                                             00014200
014300     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00014300
014400     IF CTL-AI-FEATURES-ON                                        00014400
014500         PERFORM 1005-WRITE-REPORT-HEADER THRU 1005-EXIT          00014500
014600         MOVE ST-ENTRY-COUNT TO WS-TOTAL-SHIPMENTS                00014600
014700         PERFORM 1010-PROCESS-ONE-SHIPMENT                        00014700
014800             VARYING WS-SHP-IX FROM 1 BY 1                        00014800
014900             UNTIL WS-SHP-IX > WS-TOTAL-SHIPMENTS                 00014900
015000     END-IF.                                                      00015000
015100     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00015100
015200     GOBACK.                                                      00015200
015300*                                                                 00015300
015400 1005-WRITE-REPORT-HEADER.                                        00015400
015500     MOVE CTL-RUN-TIMESTAMP-N TO WS-TS-EDIT-N.                    00015500
015600     PERFORM 9420-FORMAT-TIMESTAMP.                               00015600
015700     MOVE WS-TS-DISPLAY TO RPT-H-TIMESTAMP.                       00015700
015800     WRITE NARRPT-LINE FROM WS-RPT-HEADER1                        00015800
015900         AFTER ADVANCING TOP-OF-FORM.                             00015900
016000     WRITE NARRPT-LINE FROM WS-RPT-BLANK-LINE AFTER 1.            00016000
016100 1005-EXIT.                                                       00016100
016200     EXIT.                                                        00016200
016300*                                                                 00016300
016400 1010-PROCESS-ONE-SHIPMENT.                                       00016400
016500     IF ST-IS-SELECTED(WS-SHP-IX)                                 00016500
016600         PERFORM 5000-WRITE-NARRATIVE-REPORT THRU 5000-EXIT       00016600
016700     END-IF.                                                      00016700
016800*                                                                 00016800
016900******************************************************************00016900
017000*    2000 SERIES -- EXPLANATION BLOCK                            *00017000
017100******************************************************************00017100
017200 2000-BUILD-EXPLANATION.                                          00017200
017300     IF ST-EXC-COUNT(WS-SHP-IX) = 0                               00017300
017400         MOVE SPACES TO WS-RPT-TEXT-LINE                          00017400
017500         STRING 'SHIPMENT ' ST-SHIPMENT-ID(WS-SHP-IX)             00017500
017600                ' HAS NO EXCEPTIONS -- ON TRACK.'                 00017600
017700                DELIMITED BY SIZE INTO RPT-TX-TEXT                00017700
017800         WRITE NARRPT-LINE FROM WS-RPT-TEXT-LINE AFTER 1          00017800
017900     ELSE                                                         00017900
018000         MOVE SPACES TO WS-RPT-TEXT-LINE                          00018000
018100         MOVE ST-EXC-COUNT(WS-SHP-IX) TO WS-EDIT-5                00018100
018200         STRING 'SHIPMENT ' ST-SHIPMENT-ID(WS-SHP-IX)             00018200
018300                ' HAS ' WS-EDIT-5 ' EXCEPTION(S):'                00018300
018400                DELIMITED BY SIZE INTO RPT-TX-TEXT                00018400
018500         WRITE NARRPT-LINE FROM WS-RPT-TEXT-LINE AFTER 1          00018500
018600         PERFORM 2010-WRITE-ONE-EXPLANATION-LINE                  00018600
018700             VARYING WS-EXC-IX FROM 1 BY 1                        00018700
018800             UNTIL WS-EXC-IX > ST-EXC-COUNT(WS-SHP-IX)            00018800
018900     END-IF.                                                      00018900
019000 2000-EXIT.                                                       00019000
019100     EXIT.                                                        00019100
019200*                                                                 00019200
019300 2010-WRITE-ONE-EXPLANATION-LINE.                                 00019300
019400     EVALUATE TRUE                                                00019400
019500         WHEN ST-EXC-IS-LATE(WS-SHP-IX,WS-EXC-IX)                 00019500
019600             PERFORM 2020-FORMAT-LATE-LINE                        00019600
019700         WHEN ST-EXC-IS-STALE(WS-SHP-IX,WS-EXC-IX)                00019700
019800             PERFORM 2030-FORMAT-STALE-LINE                       00019800
019900         WHEN ST-EXC-IS-AT-RISK(WS-SHP-IX,WS-EXC-IX)              00019900
020000             PERFORM 2040-FORMAT-AT-RISK-LINE                     00020000
020100     END-EVALUATE.                                                00020100
020200     WRITE NARRPT-LINE FROM WS-RPT-TEXT-LINE AFTER 1.             00020200
020300*                                                                 00020300
020400 2020-FORMAT-LATE-LINE.                                           00020400
020500*    LATE -- SLIP DAYS, PLANNED ETA, CURRENT ETA, 24-HOUR         00020500
020600*    THRESHOLD.                                                   00020600
020700     MOVE SPACES TO WS-RPT-TEXT-LINE.                             00020700
020800     MOVE ST-EXC-VALUE-2(WS-SHP-IX,WS-EXC-IX) TO WS-EDIT-1DEC.    00020800
020900     MOVE ST-PLANNED-ETA(WS-SHP-IX) TO WS-TS-EDIT-N.              00020900
021000     PERFORM 9420-FORMAT-TIMESTAMP.                               00021000
021100     MOVE WS-TS-DISPLAY TO WS-ETA-DISP-1.                         00021100
021200     MOVE ST-CURRENT-ETA(WS-SHP-IX) TO WS-TS-EDIT-N.              00021200
021300     PERFORM 9420-FORMAT-TIMESTAMP.                               00021300
021400     MOVE WS-TS-DISPLAY TO WS-ETA-DISP-2.                         00021400
021500     STRING '  - LATE: ' WS-EDIT-1DEC                             00021500
021600            ' DAY(S) SLIP -- PLANNED ' WS-ETA-DISP-1              00021600
021700            ' CURRENT ' WS-ETA-DISP-2                             00021700
021800            ' (THRESHOLD 24 HOURS)'                               00021800
021900            DELIMITED BY SIZE INTO RPT-TX-TEXT.                   00021900
022000*                                                                 00022000
022100 2030-FORMAT-STALE-LINE.                                          00022100
022200*    STALE -- WHOLE HOURS SINCE UPDATE, 48-HOUR THRESHOLD, LAST   00022200
022300*    UPDATE OR "NEVER".                                           00022300
022400     MOVE SPACES TO WS-RPT-TEXT-LINE.                             00022400
022500     MOVE ST-EXC-VALUE-1(WS-SHP-IX,WS-EXC-IX) TO WS-EDIT-5.       00022500
022600     IF ST-LAST-UPDATE-NEVER(WS-SHP-IX)                           00022600
022700         MOVE 'NEVER' TO WS-ETA-DISP-1                            00022700
022800     ELSE                                                         00022800
022900         MOVE ST-LAST-UPDATE(WS-SHP-IX) TO WS-TS-EDIT-N           00022900
023000         PERFORM 9420-FORMAT-TIMESTAMP                            00023000
023100         MOVE WS-TS-DISPLAY TO WS-ETA-DISP-1                      00023100
023200     END-IF.                                                      00023200
023300     STRING '  - STALE: ' WS-EDIT-5                               00023300
023400            ' HOUR(S) SINCE UPDATE -- LAST UPDATE '               00023400
023500            WS-ETA-DISP-1 ' (THRESHOLD 48 HOURS)'                 00023500
023600            DELIMITED BY SIZE INTO RPT-TX-TEXT.                   00023600
023700*                                                                 00023700
023800 2040-FORMAT-AT-RISK-LINE.                                        00023800
023900*    AT-RISK -- DAYS UNTIL ETA (1 DECIMAL), CURRENT STATUS,       00023900
024000*    3-DAY WINDOW.                                                00024000
024100     MOVE SPACES TO WS-RPT-TEXT-LINE.                             00024100
024200     MOVE ST-EXC-VALUE-1(WS-SHP-IX,WS-EXC-IX) TO WS-EDIT-1DEC.    00024200
024300     STRING '  - AT-RISK: ' WS-EDIT-1DEC                          00024300
024400            ' DAY(S) UNTIL ETA -- STATUS '                        00024400
024500            ST-STATUS(WS-SHP-IX) ' (3-DAY WINDOW)'                00024500
024600            DELIMITED BY SIZE INTO RPT-TX-TEXT.                   00024600
024700*                                                                 00024700
024800******************************************************************00024800
024900*    3000 SERIES -- CHANGE SUMMARY BLOCK                         *00024900
025000******************************************************************00025000
025100 3000-BUILD-CHANGE-SUMMARY.                                       00025100
025200     IF ST-MS-COUNT(WS-SHP-IX) = 0                                00025200
025300         MOVE SPACES TO WS-RPT-TEXT-LINE                          00025300
025400         STRING 'CHANGE SUMMARY: NO MILESTONES RECORDED.'         00025400
025500             DELIMITED BY SIZE INTO RPT-TX-TEXT                   00025500
025600         WRITE NARRPT-LINE FROM WS-RPT-TEXT-LINE AFTER 1          00025600
025700     ELSE                                                         00025700
025800         PERFORM 3010-WRITE-LATEST-MILESTONE                      00025800
025900         IF ST-MS-COUNT(WS-SHP-IX) > 1                            00025900
026000             PERFORM 3020-WRITE-PREVIOUS-MILESTONE                00026000
026100         END-IF                                                   00026100
026200         IF ST-EXC-COUNT(WS-SHP-IX) > 0                           00026200
026300             PERFORM 3030-WRITE-ACTIVE-EXCEPTIONS                 00026300
026400         END-IF                                                   00026400
026500     END-IF.                                                      00026500
026600 3000-EXIT.                                                       00026600
026700     EXIT.                                                        00026700
026800*                                                                 00026800
026900 3010-WRITE-LATEST-MILESTONE.                                     00026900
027000     MOVE SPACES TO WS-RPT-TEXT-LINE.                             00027000
027100     MOVE ST-MS-COUNT(WS-SHP-IX) TO WS-MS-IX.                     00027100
027200     MOVE ST-MS-EVENT-TS(WS-SHP-IX,WS-MS-IX) TO WS-TS-EDIT-N.     00027200
027300     PERFORM 9420-FORMAT-TIMESTAMP.                               00027300
027400     MOVE WS-TS-DISPLAY TO WS-ETA-DISP-1.                         00027400
027500     MOVE WS-TS-E-YYYY TO DT-IN-YYYY.                             00027500
027600     MOVE WS-TS-E-MM   TO DT-IN-MM.                               00027600
027700     MOVE WS-TS-E-DD   TO DT-IN-DD.                               00027700
027800     MOVE WS-TS-E-HH   TO DT-IN-HH.                               00027800
027900     MOVE WS-TS-E-MI   TO DT-IN-MI.                               00027900
028000     PERFORM 9500-CALC-ABS-MINUTES.                               00028000
028100     MOVE DT-ABS-MINUTES TO WS-ABS-MINUTES-LATEST.                00028100
028200     IF ST-MS-LOCATION(WS-SHP-IX,WS-MS-IX) = SPACES               00028200
028300         MOVE 'UNKNOWN LOCATION' TO WS-MS-LOC-DISP                00028300
028400     ELSE                                                         00028400
028500         MOVE ST-MS-LOCATION(WS-SHP-IX,WS-MS-IX)                  00028500
028600             TO WS-MS-LOC-DISP                                    00028600
028700     END-IF.                                                      00028700
028800     IF ST-MS-SOURCE(WS-SHP-IX,WS-MS-IX) = SPACES                 00028800
028900         MOVE 'UNKNOWN' TO WS-MS-SRC-DISP                         00028900
029000     ELSE                                                         00029000
029100         MOVE ST-MS-SOURCE(WS-SHP-IX,WS-MS-IX) TO WS-MS-SRC-DISP  00029100
029200     END-IF.                                                      00029200
029300     STRING 'CHANGE SUMMARY: LATEST -- '                          00029300
029400            ST-MS-EVENT-NAME(WS-SHP-IX,WS-MS-IX) ' AT '           00029400
029500            WS-MS-LOC-DISP ' ON ' WS-ETA-DISP-1                   00029500
029600            ' (SOURCE ' WS-MS-SRC-DISP ')'                        00029600
029700            DELIMITED BY SIZE INTO RPT-TX-TEXT.                   00029700
029800     WRITE NARRPT-LINE FROM WS-RPT-TEXT-LINE AFTER 1.             00029800
029900*                                                                 00029900
030000 3020-WRITE-PREVIOUS-MILESTONE.                                   00030000
030100*    APPENDS THE PRIOR EVENT NAME AND HOW MANY WHOLE HOURS        00030100
030200*    EARLIER IT OCCURRED.                                         00030200
030300     MOVE SPACES TO WS-RPT-TEXT-LINE.                             00030300
030400     COMPUTE WS-MS-IX = ST-MS-COUNT(WS-SHP-IX) - 1.               00030400
030500     MOVE ST-MS-EVENT-TS(WS-SHP-IX,WS-MS-IX) TO WS-TS-EDIT-N.     00030500
030600     MOVE WS-TS-E-YYYY TO DT-IN-YYYY.                             00030600
030700     MOVE WS-TS-E-MM   TO DT-IN-MM.                               00030700
030800     MOVE WS-TS-E-DD   TO DT-IN-DD.                               00030800
030900     MOVE WS-TS-E-HH   TO DT-IN-HH.                               00030900
031000     MOVE WS-TS-E-MI   TO DT-IN-MI.                               00031000
031100     PERFORM 9500-CALC-ABS-MINUTES.                               00031100
031200     COMPUTE WS-HOUR-DELTA ROUNDED =                              00031200
031300             (WS-ABS-MINUTES-LATEST - DT-ABS-MINUTES) / 60.       00031300
031400     MOVE WS-HOUR-DELTA TO WS-EDIT-5.                             00031400
031500     STRING '   PREVIOUS EVENT -- '                               00031500
031600            ST-MS-EVENT-NAME(WS-SHP-IX,WS-MS-IX)                  00031600
031700            ' (' WS-EDIT-5 ' HOUR(S) EARLIER)'                    00031700
031800            DELIMITED BY SIZE INTO RPT-TX-TEXT.                   00031800
031900     WRITE NARRPT-LINE FROM WS-RPT-TEXT-LINE AFTER 1.             00031900
032000*                                                                 00032000
032100 3030-WRITE-ACTIVE-EXCEPTIONS.                                    00032100
032200*    "ACTIVE EXCEPTIONS: TYPE, TYPE..." IN SEVERITY ORDER --      00032200
032300*    ST-EXC-ENTRY IS ALREADY SORTED BY SHPEXC01 BEFORE THE CALL.  00032300
032400     MOVE SPACES TO WS-ACTIVE-EXC-TEXT.                           00032400
032500     MOVE 1 TO WS-ACTIVE-EXC-PTR.                                 00032500
032600     PERFORM 3040-FILE-ONE-ACTIVE-TYPE                            00032600
032700         VARYING WS-EXC-IX FROM 1 BY 1                            00032700
032800         UNTIL WS-EXC-IX > ST-EXC-COUNT(WS-SHP-IX).               00032800
032900     MOVE SPACES TO WS-RPT-TEXT-LINE.                             00032900
033000     STRING 'ACTIVE EXCEPTIONS: ' WS-ACTIVE-EXC-TEXT              00033000
033100         DELIMITED BY SIZE INTO RPT-TX-TEXT.                      00033100
033200     WRITE NARRPT-LINE FROM WS-RPT-TEXT-LINE AFTER 1.             00033200
033300*                                                                 00033300
033400 3040-FILE-ONE-ACTIVE-TYPE.                                       00033400
033500     EVALUATE TRUE                                                00033500
033600         WHEN ST-EXC-IS-LATE(WS-SHP-IX,WS-EXC-IX)                 00033600
033700             MOVE 'LATE' TO WS-ACTIVE-EXC-WORD                    00033700
033800         WHEN ST-EXC-IS-STALE(WS-SHP-IX,WS-EXC-IX)                00033800
033900             MOVE 'STALE' TO WS-ACTIVE-EXC-WORD                   00033900
034000         WHEN ST-EXC-IS-AT-RISK(WS-SHP-IX,WS-EXC-IX)              00034000
034100             MOVE 'AT-RISK' TO WS-ACTIVE-EXC-WORD                 00034100
034200     END-EVALUATE.                                                00034200
034300     IF WS-EXC-IX > 1                                             00034300
034400         STRING ', ' DELIMITED BY SIZE                            00034400
034500                WS-ACTIVE-EXC-WORD DELIMITED BY SPACE             00034500
034600                INTO WS-ACTIVE-EXC-TEXT                           00034600
034700                WITH POINTER WS-ACTIVE-EXC-PTR                    00034700
034800     ELSE                                                         00034800
034900         STRING WS-ACTIVE-EXC-WORD DELIMITED BY SPACE             00034900
035000                INTO WS-ACTIVE-EXC-TEXT                           00035000
035100                WITH POINTER WS-ACTIVE-EXC-PTR                    00035100
035200     END-IF.                                                      00035200
035300*                                                                 00035300
035400******************************************************************00035400
035500*    4000 SERIES -- VENDOR FOLLOW-UP MESSAGE                     *00035500
035600******************************************************************00035600
035700 4000-BUILD-VENDOR-MESSAGE.                                       00035700
035800     PERFORM 4010-WRITE-SUBJECT-LINE THRU 4010-EXIT.              00035800
035900     PERFORM 4020-WRITE-SALUTATION-LINE THRU 4020-EXIT.           00035900
036000     PERFORM 4030-WRITE-INTRO-LINE THRU 4030-EXIT.                00036000
036100     PERFORM 4040-WRITE-BULLETS THRU 4040-EXIT.                   00036100
036200     PERFORM 4050-WRITE-REQUEST-LINE THRU 4050-EXIT.              00036200
036300     PERFORM 4060-WRITE-DETAIL-LINE THRU 4060-EXIT.               00036300
036400     PERFORM 4070-WRITE-CLOSING-LINES THRU 4070-EXIT.             00036400
036500 4000-EXIT.                                                       00036500
036600     EXIT.                                                        00036600
036700*                                                                 00036700
036800 4010-WRITE-SUBJECT-LINE.                                         00036800
036900     MOVE SPACES TO WS-RPT-TEXT-LINE.                             00036900
037000     STRING 'SUBJECT: SHIPMENT ' ST-SHIPMENT-ID(WS-SHP-IX)        00037000
037100            ' -- STATUS UPDATE REQUESTED'                         00037100
037200            DELIMITED BY SIZE INTO RPT-TX-TEXT.                   00037200
037300     WRITE NARRPT-LINE FROM WS-RPT-TEXT-LINE AFTER 1.             00037300
037400 4010-EXIT.                                                       00037400
037500     EXIT.                                                        00037500
037600*                                                                 00037600
037700 4020-WRITE-SALUTATION-LINE.                                      00037700
037800     MOVE SPACES TO WS-RPT-TEXT-LINE.                             00037800
037900     STRING 'TO: ' ST-VENDOR-NAME(WS-SHP-IX)                      00037900
038000         DELIMITED BY SIZE INTO RPT-TX-TEXT.                      00038000
038100     WRITE NARRPT-LINE FROM WS-RPT-TEXT-LINE AFTER 1.             00038100
038200 4020-EXIT.                                                       00038200
038300     EXIT.                                                        00038300
038400*                                                                 00038400
038500 4030-WRITE-INTRO-LINE.                                           00038500
038600     MOVE SPACES TO WS-RPT-TEXT-LINE.                             00038600
038700     IF ST-REF-PO(WS-SHP-IX) = SPACES                             00038700
038800         MOVE 'N/A' TO WS-PO-DISP                                 00038800
038900     ELSE                                                         00038900
039000         MOVE ST-REF-PO(WS-SHP-IX) TO WS-PO-DISP                  00039000
039100     END-IF.                                                      00039100
039200     STRING 'WE ARE WRITING REGARDING YOUR SHIPMENT UNDER PO'     00039200
039300            ' ' WS-PO-DISP '.'                                    00039300
039400            DELIMITED BY SIZE INTO RPT-TX-TEXT.                   00039400
039500     WRITE NARRPT-LINE FROM WS-RPT-TEXT-LINE AFTER 1.             00039500
039600 4030-EXIT.                                                       00039600
039700     EXIT.                                                        00039700
039800*                                                                 00039800
039900 4040-WRITE-BULLETS.                                              00039900
040000     PERFORM 4045-WRITE-ONE-BULLET                                00040000
040100         VARYING WS-EXC-IX FROM 1 BY 1                            00040100
040200         UNTIL WS-EXC-IX > ST-EXC-COUNT(WS-SHP-IX).               00040200
040300 4040-EXIT.                                                       00040300
040400     EXIT.                                                        00040400
040500*                                                                 00040500
040600 4045-WRITE-ONE-BULLET.                                           00040600
040700     MOVE SPACES TO WS-RPT-TEXT-LINE.                             00040700
040800     STRING '  * ' ST-EXC-TYPE(WS-SHP-IX,WS-EXC-IX) ' -- '        00040800
040900            ST-EXC-REASON(WS-SHP-IX,WS-EXC-IX)(1:80)              00040900
041000            DELIMITED BY SIZE INTO RPT-TX-TEXT.                   00041000
041100     WRITE NARRPT-LINE FROM WS-RPT-TEXT-LINE AFTER 1.             00041100
041200*                                                                 00041200
041300 4050-WRITE-REQUEST-LINE.                                         00041300
041400     MOVE SPACES TO WS-RPT-TEXT-LINE.                             00041400
041500     STRING 'PLEASE PROVIDE AN UPDATED STATUS AND ETA AT YOUR'    00041500
041600            ' EARLIEST CONVENIENCE.'                              00041600
041700            DELIMITED BY SIZE INTO RPT-TX-TEXT.                   00041700
041800     WRITE NARRPT-LINE FROM WS-RPT-TEXT-LINE AFTER 1.             00041800
041900 4050-EXIT.                                                       00041900
042000     EXIT.                                                        00042000
042100*                                                                 00042100
042200 4060-WRITE-DETAIL-LINE.                                          00042200
042300     MOVE SPACES TO WS-RPT-TEXT-LINE.                             00042300
042400     IF ST-REF-BOL(WS-SHP-IX) = SPACES                            00042400
042500         MOVE 'N/A' TO WS-BOL-DISP                                00042500
042600     ELSE                                                         00042600
042700         MOVE ST-REF-BOL(WS-SHP-IX) TO WS-BOL-DISP                00042700
042800     END-IF.                                                      00042800
042900     STRING 'MODE ' ST-MODE(WS-SHP-IX) ' -- '                     00042900
043000            ST-ORIGIN(WS-SHP-IX) ' TO '                           00043000
043100            ST-DESTINATION(WS-SHP-IX) ' -- BOL ' WS-BOL-DISP      00043100
043200            DELIMITED BY SIZE INTO RPT-TX-TEXT.                   00043200
043300     WRITE NARRPT-LINE FROM WS-RPT-TEXT-LINE AFTER 1.             00043300
043400 4060-EXIT.                                                       00043400
043500     EXIT.                                                        00043500
043600*                                                                 00043600
043700 4070-WRITE-CLOSING-LINES.                                        00043700
043800     MOVE SPACES TO WS-RPT-TEXT-LINE.                             00043800
043900     STRING 'THANK YOU FOR YOUR PROMPT ATTENTION.'                00043900
044000         DELIMITED BY SIZE INTO RPT-TX-TEXT.                      00044000
044100     WRITE NARRPT-LINE FROM WS-RPT-TEXT-LINE AFTER 1.             00044100
044200     MOVE SPACES TO WS-RPT-TEXT-LINE.                             00044200
044300     STRING 'INBOUND LOGISTICS OPERATIONS'                        00044300
044400         DELIMITED BY SIZE INTO RPT-TX-TEXT.                      00044400
044500     WRITE NARRPT-LINE FROM WS-RPT-TEXT-LINE AFTER 1.             00044500
044600 4070-EXIT.                                                       00044600
044700     EXIT.                                                        00044700
044800*                                                                 00044800
044900******************************************************************00044900
045000*    5000 SERIES -- REPORT ASSEMBLY                              *00045000
045100******************************************************************00045100
045200 5000-WRITE-NARRATIVE-REPORT.                                     00045200
045300     PERFORM 2000-BUILD-EXPLANATION THRU 2000-EXIT.               00045300
045400     WRITE NARRPT-LINE FROM WS-RPT-RULE-LINE AFTER 1.             00045400
045500     PERFORM 3000-BUILD-CHANGE-SUMMARY THRU 3000-EXIT.            00045500
045600     WRITE NARRPT-LINE FROM WS-RPT-RULE-LINE AFTER 1.             00045600
045700     IF ST-EXC-COUNT(WS-SHP-IX) > 0                               00045700
045800         PERFORM 4000-BUILD-VENDOR-MESSAGE THRU 4000-EXIT         00045800
045900     END-IF.                                                      00045900
046000     WRITE NARRPT-LINE FROM WS-RPT-RULE-LINE AFTER 1.             00046000
046100     WRITE NARRPT-LINE FROM WS-RPT-BLANK-LINE AFTER 1.            00046100
046200 5000-EXIT.                                                       00046200
046300     EXIT.                                                        00046300
046400*                                                                 00046400
046500******************************************************************00046500
046600*    9000 SERIES -- UTILITY PARAGRAPHS AND FILE OPEN/CLOSE       *00046600
046700******************************************************************00046700
046800 9420-FORMAT-TIMESTAMP.                                           00046800
046900*    BUILDS A 'YYYY/MM/DD HH:MI' DISPLAY STRING FROM              00046900
047000*    WS-TS-EDIT-N.                                                00047000
047100     MOVE SPACES TO WS-TS-DISPLAY.                                00047100
047200     STRING WS-TS-E-YYYY '/' WS-TS-E-MM '/' WS-TS-E-DD ' '        00047200
047300            WS-TS-E-HH ':' WS-TS-E-MI                             00047300
047400            DELIMITED BY SIZE INTO WS-TS-DISPLAY.                 00047400
047500*                                                                 00047500
047600 COPY DTCALC.                                                     00047600
047700*                                                                 00047700
047800 700-OPEN-FILES.                                                  00047800
047900     OPEN OUTPUT NARRATIVE-REPORT-FILE.                           00047900
048000     IF WS-NARRPT-STATUS NOT = '00'                               00048000
048100         DISPLAY 'SHPNAR01 - ERROR OPENING NARRATIVE REPORT. RC:' 00048100
048200                 WS-NARRPT-STATUS                                 00048200
048300         MOVE 16 TO RETURN-CODE                                   00048300
048400         GO TO 9999-ABEND-RTN                                     00048400
048500     END-IF.                                                      00048500
048600*                                                                 00048600
048700 700-EXIT.                                                        00048700
048800     EXIT.                                                        00048800
048900*                                                                 00048900
049000 790-CLOSE-FILES.                                                 00049000
049100     CLOSE NARRATIVE-REPORT-FILE.                                 00049100
049200*                                                                 00049200
049300 790-EXIT.                                                        00049300
049400     EXIT.                                                        00049400
049500*                                                                 00049500
049600 9999-ABEND-RTN.                                                  00049600
049700     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00049700
049800     GOBACK.                                                      00049800
049900******************************************************************00049900
