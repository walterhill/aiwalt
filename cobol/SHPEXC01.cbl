000100******************************************************************00000100
000200* SYSTEMS GROUP -- INBOUND LOGISTICS                             *00000200
000300* PROGRAM:  SHPEXC01                                             *00000300
000400*                                                                *00000400
000500* READS THE INBOUND SHIPMENT MASTER AND ITS MILESTONE HISTORY,   *00000500
000600* RUNS THE LATE / STALE / AT-RISK EXCEPTION CHECKS AGAINST EACH  *00000600
000700* SHIPMENT, SCORES AND SORTS THE SET, WRITES THE EXCEPTION       *00000700
000800* DASHBOARD REPORT, THEN CALLS SHPMET01 FOR THE PILOT-METRICS    *00000800
000900* REPORT AND (WHEN THE AI-FEATURES-FLAG IS ON) SHPNAR01 FOR THE  *00000900
001000* OPERATOR NARRATIVE REPORT.                                     *00001000
001100*                                                                *00001100
001200* THIS IS THE OPS-VISIBILITY PILOT DRIVER -- SEE THE OPS-VIS     *00001200
001300* RUNBOOK FOR JCL AND CONTROL-CARD FORMAT.                       *00001300
001400******************************************************************00001400
001500 IDENTIFICATION DIVISION.                                         00001500
001600******************************************************************00001600
001700 PROGRAM-ID.  SHPEXC01.                                           00001700
001800 AUTHOR.  R S KOWALSKI.                                           00001800
001900 INSTALLATION.  SYSTEMS GROUP - LOGISTICS APPLICATIONS.           00001900
002000 DATE-WRITTEN.  03/15/94.                                         00002000
002100 DATE-COMPILED.  03/15/94.                                        00002100
002200 SECURITY.  NON-CONFIDENTIAL.                                     00002200
002300*                                                                 00002300
002400*    CHANGE LOG                                                   00002400
002500*    -------------------------------------------------------------00002500
002600*    94/03/15  RSK  0288  ORIGINAL PROGRAM -- BATCH VISIBILITY    00002600
002700*                         REPORT FOR OCEAN LANES ONLY             00002700
002800*    94/09/02  RSK  0295  EXTENDED TO AIR/TRUCK/RAIL MODES        00002800
002900*    98/04/11  RSK  0311  ADDED THE STALE AND AT-RISK CHECKS      00002900
003000*                         ALONGSIDE THE ORIGINAL LATE CHECK; NEW  00003000
003100*                         SHIPMENT-RECORD LAYOUT (SHPREC)         00003100
003200*    98/06/02  RSK  0329  ADDED REF-PRO TO SHIPMENT RECORD FOR    00003200
003300*                         TRUCK FREIGHT                           00003300
003400*    99/11/30  RSK  0402  Y2K -- WIDENED ALL TIMESTAMP FIELDS FROM00003400
003500*                         9(10)/YYMMDDHHMM TO 9(12)/YYYYMMDDHHMM  00003500
003600*    01/02/14  DMH  0512  REDEFINED THE TIMESTAMP FIELDS AS       00003600
003700*                         YYYY/MM/DD/HH/MI GROUPS -- PLAIN 9(12)S 00003700
003800*                         WERE HARD TO EYEBALL IN A DUMP          00003800
003900*    03/09/22  LPT  0455  ADDED THE CONTROL-RECORD RUN PARAMETERS,00003900
004000*                         THE SHIPMENT FILTER, THE DASHBOARD      00004000
004100*                         SUMMARY COUNTS, AND THE CALLS TO        00004100
004200*                         SHPMET01/SHPNAR01 FOR THE OPS-VISIBILITY00004200
004300*                         PILOT                                   00004300
004400*    03/10/06  LPT  0461  RAISED THE MILESTONE TABLE OCCURS FROM 500004400
004500*                         TO 10 -- OCEAN SHIPMENTS WERE LOSING    00004500
004600*                         EARLY BOOKING EVENTS OFF THE FRONT OF   00004600
004700*                         THE TABLE                               00004700
004800*    04/01/12  LPT  0470  CORRECTED THE AT-RISK WINDOW TO BE      00004800
004900*                         INCLUSIVE OF DAY 3 PER OPS REQUEST --   00004900
005000*                         WAS EXCLUDING SHIPMENTS DUE EXACTLY 3   00005000
005100*                         DAYS OUT                                00005100
005200*    04/06/18  LPT  0483  RESTRUCTURED THE STEP-LEVEL PARAGRAPHS  00005200
005300*                         TO PERFORM ... THRU ... -EXIT RANGES PER00005300
005400*                         DEPT STANDARD; CONTROL-RECORD READ NOW  00005400
005500*                         GOES TO 9999-ABEND-RTN ON A MISSING     00005500
005600*                         CONTROL CARD; PULLED THE                00005600
005700*                         FILE-STATUS/EOF-SWITCH/SUBSCRIPT FIELDS 00005700
005800*                         OUT OF WORKING-STORAGE GROUPS TO        00005800
005900*                         77-LEVEL ITEMS                          00005900
006000******************************************************************00006000
006100 ENVIRONMENT DIVISION.                                            00006100
006200 CONFIGURATION SECTION.                                           00006200
006300 SOURCE-COMPUTER.  IBM-390.                                       00006300
006400 OBJECT-COMPUTER.  IBM-390.                                       00006400
006500 SPECIAL-NAMES.                                                   00006500
006600     C01 IS TOP-OF-FORM                                           00006600
006700     CLASS UPPER-LETTERS IS 'A' THRU 'Z'                          00006700
006800     CLASS LOWER-LETTERS IS 'a' THRU 'z'.                         00006800
006900 INPUT-OUTPUT SECTION.                                            00006900
007000 FILE-CONTROL.                                                    00007000
007100                                                                  00007100
007200     SELECT CONTROL-FILE  ASSIGN TO CTLCARD                       00007200
007300            ORGANIZATION IS LINE SEQUENTIAL                       00007300
007400            FILE STATUS  IS WS-CONTROL-STATUS.                    00007400
007500                                                                  00007500
007600     SELECT SHIPMENT-FILE ASSIGN TO SHIPMAST                      00007600
007700            ACCESS MODE  IS SEQUENTIAL                            00007700
007800            FILE STATUS  IS WS-SHIPMENT-STATUS.                   00007800
007900                                                                  00007900
008000     SELECT MILESTONE-FILE ASSIGN TO MILEHIST                     00008000
008100            ACCESS MODE  IS SEQUENTIAL                            00008100
008200            FILE STATUS  IS WS-MILESTONE-STATUS.                  00008200
008300                                                                  00008300
008400     SELECT EXCEPTION-REPORT-FILE ASSIGN TO EXCPRPT               00008400
008500            ORGANIZATION IS LINE SEQUENTIAL                       00008500
008600            FILE STATUS  IS WS-EXCRPT-STATUS.                     00008600
008700                                                                  00008700
008800******************************************************************00008800
008900 DATA DIVISION.                                                   00008900
009000 FILE SECTION.                                                    00009000
009100                                                                  00009100
009200 FD  CONTROL-FILE                                                 00009200
009300     RECORDING MODE IS F.                                         00009300
009400 01  CONTROL-FILE-REC              PIC X(80).                     00009400
009500                                                                  00009500
009600 FD  SHIPMENT-FILE                                                00009600
009700     RECORDING MODE IS F                                          00009700
009800     BLOCK CONTAINS 0 RECORDS                                     00009800
009900     DATA RECORD IS SH-SHIPMENT-REC.                              00009900
010000 COPY SHPREC.                                                     00010000
010100                                                                  00010100
010200 FD  MILESTONE-FILE                                               00010200
010300     RECORDING MODE IS F                                          00010300
010400     BLOCK CONTAINS 0 RECORDS                                     00010400
010500     DATA RECORD IS MS-MILESTONE-REC.                             00010500
010600 COPY MILEREC.                                                    00010600
010700                                                                  00010700
010800 FD  EXCEPTION-REPORT-FILE                                        00010800
010900     RECORDING MODE IS F.                                         00010900
011000 01  EXCPRPT-LINE                  PIC X(132).                    00011000
011100                                                                  00011100
011200******************************************************************00011200
011300 WORKING-STORAGE SECTION.                                         00011300
011400******************************************************************00011400
011500*                                                                 00011500
011600 77  WS-CONTROL-STATUS         PIC X(2)  VALUE SPACES.            00011600
011700 77  WS-SHIPMENT-STATUS        PIC X(2)  VALUE SPACES.            00011700
011800 77  WS-MILESTONE-STATUS       PIC X(2)  VALUE SPACES.            00011800
011900 77  WS-EXCRPT-STATUS          PIC X(2)  VALUE SPACES.            00011900
012000*                                                                 00012000
012100 77  WS-SHIPMENT-EOF-SW        PIC X     VALUE 'N'.               00012100
012200     88  WS-SHIPMENT-EOF                 VALUE 'Y'.               00012200
012300 77  WS-MILESTONE-EOF-SW       PIC X     VALUE 'N'.               00012300
012400     88  WS-MILESTONE-EOF                VALUE 'Y'.               00012400
012500 77  WS-MS-SHIP-FOUND-SW       PIC X     VALUE 'N'.               00012500
012600     88  WS-MS-SHIP-FOUND                VALUE 'Y'.               00012600
012700 77  WS-SORT-SWAPPED-SW        PIC X     VALUE 'N'.               00012700
012800     88  WS-SORT-SWAPPED                 VALUE 'Y'.               00012800
012900*                                                                 00012900
013000 77  WS-SHP-IX                 PIC 9(5)  COMP  VALUE 0.           00013000
013100 77  WS-EXC-IX                 PIC 9(1)  COMP  VALUE 0.           00013100
013200 77  WS-EXC-IX2                PIC 9(1)  COMP  VALUE 0.           00013200
013300 77  WS-MS-IX                  PIC 9(2)  COMP  VALUE 0.           00013300
013400 77  WS-SORT-IX                PIC 9(5)  COMP  VALUE 0.           00013400
013500 77  WS-SORT-JX                PIC 9(5)  COMP  VALUE 0.           00013500
013600 77  WS-HOLD-IX                PIC 9(5)  COMP  VALUE 0.           00013600
013700 77  WS-FLT-IX                 PIC 9(2)  COMP  VALUE 0.           00013700
013800 77  WS-PRT-COUNT              PIC 9(5)  COMP  VALUE 0.           00013800
013900*                                                                 00013900
014000 01  WS-CONSTANTS.                                                00014000
014100     05  WC-LATE-THRESHOLD-HRS     PIC 9(3)  COMP  VALUE 24.      00014100
014200     05  WC-STALE-THRESHOLD-HRS    PIC 9(3)  COMP  VALUE 48.      00014200
014300     05  WC-AT-RISK-DAYS           PIC 9(3)  COMP  VALUE 3.       00014300
014400     05  WC-SEV-BASE-LATE          PIC 9(3)  COMP  VALUE 30.      00014400
014500     05  WC-SEV-BASE-STALE         PIC 9(3)  COMP  VALUE 20.      00014500
014600     05  WC-SEV-BASE-AT-RISK       PIC 9(3)  COMP  VALUE 10.      00014600
014700     05  WC-SEV-PER-DAY-LATE       PIC 9(3)  COMP  VALUE 5.       00014700
014800     05  WC-SEV-PER-DAY-STALE      PIC 9(3)  COMP  VALUE 3.       00014800
014900     05  WC-SEV-PER-DAY-AT-RISK    PIC 9(3)  COMP  VALUE 5.       00014900
015000     05  WC-STALE-NEVER-HOURS      PIC 9(5)  COMP  VALUE 999.     00015000
015100*                                                                 00015100
015200 01  WS-EXCEPTION-WORK-AREA.                                      00015200
015300     05  WS-SLIP-MINUTES           PIC S9(9)      COMP-3 VALUE 0. 00015300
015400     05  WS-SLIP-HOURS             PIC S9(7)V9    COMP-3 VALUE 0. 00015400
015500     05  WS-SLIP-HOURS-RND         PIC S9(5)      COMP-3 VALUE 0. 00015500
015600     05  WS-SLIP-DAYS              PIC S9(5)V9    COMP-3 VALUE 0. 00015600
015700     05  WS-SLIP-DAYS-INT          PIC S9(5)      COMP-3 VALUE 0. 00015700
015800     05  WS-HOURS-SINCE-UPD        PIC S9(7)V9    COMP-3 VALUE 0. 00015800
015900     05  WS-HOURS-SINCE-UPD-RND    PIC S9(5)      COMP-3 VALUE 0. 00015900
016000     05  WS-EXTRA-DAYS-INT         PIC S9(5)      COMP-3 VALUE 0. 00016000
016100     05  WS-DAYS-UNTIL             PIC S9(5)V9    COMP-3 VALUE 0. 00016100
016200     05  WS-WINDOW-MINUS-DAYS-INT  PIC S9(5)      COMP-3 VALUE 0. 00016200
016300     05  WS-ABS-MINUTES-1          PIC S9(9)      COMP-3 VALUE 0. 00016300
016400     05  WS-ABS-MINUTES-2          PIC S9(9)      COMP-3 VALUE 0. 00016400
016500*                                                                 00016500
016600 COPY CTLREC.                                                     00016600
016700*                                                                 00016700
016800 COPY SHPTAB.                                                     00016800
016900*                                                                 00016900
017000 COPY DTCALCW.                                                    00017000
017100*                                                                 00017100
017200 01  WS-TS-EDIT-AREA.                                             00017200
017300     05  WS-TS-EDIT-N              PIC 9(12).                     00017300
017400     05  WS-TS-EDIT-GRP REDEFINES WS-TS-EDIT-N.                   00017400
017500         10  WS-TS-E-YYYY          PIC 9(4).                      00017500
017600         10  WS-TS-E-MM            PIC 9(2).                      00017600
017700         10  WS-TS-E-DD            PIC 9(2).                      00017700
017800         10  WS-TS-E-HH            PIC 9(2).                      00017800
017900         10  WS-TS-E-MI            PIC 9(2).                      00017900
018000 01  WS-TS-DISPLAY                 PIC X(16)  VALUE SPACES.       00018000
018100 01  WS-ETA-DISP-1                 PIC X(16)  VALUE SPACES.       00018100
018200 01  WS-ETA-DISP-2                 PIC X(16)  VALUE SPACES.       00018200
018300*                                                                 00018300
018400 01  WS-FILTER-WORK-AREA.                                         00018400
018500     05  WS-FLT-SEARCH-UC          PIC X(20)  VALUE SPACES.       00018500
018600     05  WS-FLD-UPPER              PIC X(35)  VALUE SPACES.       00018600
018700     05  WS-FLD-LEN                PIC 9(3)   COMP  VALUE 0.      00018700
018800     05  WS-FLT-LEN                PIC 9(3)   COMP  VALUE 0.      00018800
018900     05  WS-SUBSTR-FOUND-SW        PIC X      VALUE 'N'.          00018900
019000         88  WS-SUBSTR-FOUND                  VALUE 'Y'.          00019000
019100*                                                                 00019100
019200 01  WS-EXC-TYPE-COUNT-WORK.                                      00019200
019300     05  WS-TYPE-MATCH-SW          PIC X      VALUE 'N'.          00019300
019400         88  WS-TYPE-MATCH                    VALUE 'Y'.          00019400
019500*                                                                 00019500
019600 01  WS-REASON-BUILD-AREA          PIC X(120) VALUE SPACES.       00019600
019700 01  WS-EDIT-5                     PIC ZZZZ9  VALUE ZERO.         00019700
019800 01  WS-EDIT-5-SGN                 PIC ----9  VALUE ZERO.         00019800
019900 01  WS-EDIT-DAYS-1DEC             PIC ZZZ9.9 VALUE ZERO.         00019900
020000*                                                                 00020000
020100*    SORT-SWAP HOLDING AREAS -- SAME BYTE LAYOUT AS ONE OCCURRENCE00020100
020200*    OF ST-EXC-ENTRY / ST-ENTRY (SHPTAB) SO A GROUP MOVE SWAPS AN 00020200
020300*    ENTIRE TABLE ROW IN ONE SHOT DURING THE INSERTION SORTS.     00020300
020400 01  WS-EXC-SWAP-HOLD.                                            00020400
020500     05  WSX-TYPE                  PIC X(8).                      00020500
020600     05  WSX-SEVERITY              PIC 9(5)       COMP-3.         00020600
020700     05  WSX-REASON                PIC X(120).                    00020700
020800     05  WSX-VALUE-1               PIC S9(5)V9(1) COMP-3.         00020800
020900     05  WSX-VALUE-2               PIC S9(5)V9(1) COMP-3.         00020900
021000*                                                                 00021000
021100 01  WS-SHP-SWAP-HOLD.                                            00021100
021200     05  WSS-SHIPMENT-ID           PIC X(12).                     00021200
021300     05  WSS-VENDOR-NAME           PIC X(35).                     00021300
021400     05  WSS-MODE                  PIC X(5).                      00021400
021500     05  WSS-ORIGIN                PIC X(25).                     00021500
021600     05  WSS-DESTINATION           PIC X(25).                     00021600
021700     05  WSS-PLANNED-ETA           PIC 9(12).                     00021700
021800     05  WSS-CURRENT-ETA           PIC 9(12).                     00021800
021900     05  WSS-STATUS                PIC X(16).                     00021900
022000     05  WSS-LAST-UPDATE           PIC 9(12).                     00022000
022100     05  WSS-REF-PO                PIC X(13).                     00022100
022200     05  WSS-REF-ASN               PIC X(10).                     00022200
022300     05  WSS-REF-CONTAINER         PIC X(12).                     00022300
022400     05  WSS-REF-BOL               PIC X(10).                     00022400
022500     05  WSS-REF-PRO               PIC X(9).                      00022500
022600     05  WSS-SEVERITY-SCORE        PIC S9(5)      COMP-3.         00022600
022700     05  WSS-SELECTED              PIC X(1).                      00022700
022800     05  WSS-EXC-COUNT             PIC 9(1)       COMP.           00022800
022900     05  WSS-EXC-ENTRY OCCURS 3 TIMES.                            00022900
023000         10  WSS-EXC-TYPE          PIC X(8).                      00023000
023100         10  WSS-EXC-SEVERITY      PIC 9(5)       COMP-3.         00023100
023200         10  WSS-EXC-REASON        PIC X(120).                    00023200
023300         10  WSS-EXC-VALUE-1       PIC S9(5)V9(1) COMP-3.         00023300
023400         10  WSS-EXC-VALUE-2       PIC S9(5)V9(1) COMP-3.         00023400
023500     05  WSS-MS-COUNT              PIC 9(2)       COMP.           00023500
023600     05  WSS-MS-ENTRY OCCURS 10 TIMES.                            00023600
023700         10  WSS-MS-EVENT-NAME     PIC X(20).                     00023700
023800         10  WSS-MS-EVENT-TS       PIC 9(12).                     00023800
023900         10  WSS-MS-LOCATION       PIC X(25).                     00023900
024000         10  WSS-MS-SOURCE         PIC X(15).                     00024000
024100     05  WSS-FILLER                PIC X(4).                      00024100
024200*                                                                 00024200
024300******************************************************************00024300
024400*    EXCEPTION REPORT PRINT LINES                                *00024400
024500******************************************************************00024500
024600 01  WS-RPT-HEADER1.                                              00024600
024700     05  FILLER                    PIC X(40)                      00024700
024800               VALUE 'INBOUND SHIPMENT EXCEPTION REPORT   RUN'.   00024800
024900     05  FILLER                    PIC X(1) VALUE SPACES.         00024900
025000     05  RPT1-TIMESTAMP            PIC X(16) VALUE SPACES.        00025000
025100     05  FILLER                    PIC X(75) VALUE SPACES.        00025100
025200*                                                                 00025200
025300 01  WS-RPT-BLANK-LINE              PIC X(132) VALUE SPACES.      00025300
025400*                                                                 00025400
025500 01  WS-RPT-SUMMARY1.                                             00025500
025600     05  FILLER                    PIC X(20)                      00025600
025700               VALUE 'TOTAL SHIPMENTS....'.                       00025700
025800     05  RPT-S1-TOTAL              PIC ZZZZ9.                     00025800
025900     05  FILLER                    PIC X(10) VALUE SPACES.        00025900
026000     05  FILLER                    PIC X(20)                      00026000
026100               VALUE 'WITH EXCEPTIONS....'.                       00026100
026200     05  RPT-S1-FLAGGED            PIC ZZZZ9.                     00026200
026300     05  FILLER                    PIC X(63) VALUE SPACES.        00026300
026400*                                                                 00026400
026500 01  WS-RPT-SUMMARY2.                                             00026500
026600     05  FILLER                    PIC X(12) VALUE 'LATE......'.  00026600
026700     05  RPT-S2-LATE               PIC ZZZZ9.                     00026700
026800     05  FILLER                    PIC X(6) VALUE SPACES.         00026800
026900     05  FILLER                    PIC X(12) VALUE 'STALE.....'.  00026900
027000     05  RPT-S2-STALE              PIC ZZZZ9.                     00027000
027100     05  FILLER                    PIC X(6) VALUE SPACES.         00027100
027200     05  FILLER                    PIC X(12) VALUE 'AT-RISK...'.  00027200
027300     05  RPT-S2-AT-RISK            PIC ZZZZ9.                     00027300
027400     05  FILLER                    PIC X(71) VALUE SPACES.        00027400
027500*                                                                 00027500
027600 01  WS-RPT-FILTER-ECHO.                                          00027600
027700     05  FILLER                    PIC X(16)                      00027700
027800               VALUE 'ACTIVE FILTERS:'.                           00027800
027900     05  RPT-FE-TEXT               PIC X(100) VALUE SPACES.       00027900
028000     05  FILLER                    PIC X(16) VALUE SPACES.        00028000
028100*                                                                 00028100
028200 01  WS-RPT-DETAIL1.                                              00028200
028300     05  FILLER                    PIC X(2)  VALUE SPACES.        00028300
028400     05  RPT-D1-SHIPMENT-ID        PIC X(12) VALUE SPACES.        00028400
028500     05  FILLER                    PIC X(1)  VALUE SPACES.        00028500
028600     05  RPT-D1-VENDOR             PIC X(35) VALUE SPACES.        00028600
028700     05  FILLER                    PIC X(1)  VALUE SPACES.        00028700
028800     05  RPT-D1-MODE               PIC X(5)  VALUE SPACES.        00028800
028900     05  FILLER                    PIC X(1)  VALUE SPACES.        00028900
029000     05  RPT-D1-ORIGIN             PIC X(25) VALUE SPACES.        00029000
029100     05  FILLER                    PIC X(4)  VALUE ' -> '.        00029100
029200     05  RPT-D1-DEST               PIC X(25) VALUE SPACES.        00029200
029300     05  FILLER                    PIC X(21) VALUE SPACES.        00029300
029400*                                                                 00029400
029500 01  WS-RPT-DETAIL2.                                              00029500
029600     05  FILLER                    PIC X(4)  VALUE SPACES.        00029600
029700     05  FILLER                    PIC X(8)  VALUE 'STATUS:'.     00029700
029800     05  RPT-D2-STATUS             PIC X(16) VALUE SPACES.        00029800
029900     05  FILLER                    PIC X(4)  VALUE SPACES.        00029900
030000     05  FILLER                    PIC X(8)  VALUE 'PLANNED:'.    00030000
030100     05  RPT-D2-PLANNED-ETA        PIC X(16) VALUE SPACES.        00030100
030200     05  FILLER                    PIC X(4)  VALUE SPACES.        00030200
030300     05  FILLER                    PIC X(8)  VALUE 'CURRENT:'.    00030300
030400     05  RPT-D2-CURRENT-ETA        PIC X(16) VALUE SPACES.        00030400
030500     05  FILLER                    PIC X(4)  VALUE SPACES.        00030500
030600     05  FILLER                    PIC X(9)  VALUE 'SEVERITY:'.   00030600
030700     05  RPT-D2-SEVERITY           PIC ZZZZ9.                     00030700
030800     05  FILLER                    PIC X(30) VALUE SPACES.        00030800
030900*                                                                 00030900
031000 01  WS-RPT-DETAIL3.                                              00031000
031100     05  FILLER                    PIC X(6)  VALUE SPACES.        00031100
031200     05  FILLER                    PIC X(11) VALUE '- EXC TYPE '. 00031200
031300     05  RPT-D3-TYPE               PIC X(8)  VALUE SPACES.        00031300
031400     05  FILLER                    PIC X(5)  VALUE ' SEV '.       00031400
031500     05  RPT-D3-SEVERITY           PIC ZZZZ9.                     00031500
031600     05  FILLER                    PIC X(3)  VALUE ' - '.         00031600
031700     05  RPT-D3-REASON             PIC X(96) VALUE SPACES.        00031700
031800*                                                                 00031800
031900 01  WS-RPT-TRAILER.                                              00031900
032000     05  FILLER                    PIC X(30)                      00032000
032100               VALUE '*** END OF REPORT - PRINTED '.              00032100
032200     05  RPT-T-COUNT               PIC ZZZZ9.                     00032200
032300     05  FILLER                    PIC X(15)                      00032300
032400               VALUE ' SHIPMENT(S) '.                             00032400
032500     05  FILLER                    PIC X(82) VALUE SPACES.        00032500
032600*                                                                 00032600
032700******************************************************************00032700
032800 PROCEDURE DIVISION.                                              00032800
032900******************************************************************00032900
033000*                                                                 00033000
033100 000-MAIN.                                                        00033100
033200     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00033200
033300     PERFORM 1100-READ-CONTROL THRU 1100-EXIT.                    00033300
033400     PERFORM 1200-LOAD-SHIPMENTS THRU 1200-EXIT.                  00033400
033500     PERFORM 1300-LOAD-MILESTONES THRU 1300-EXIT.                 00033500
033600     PERFORM 2000-EVALUATE-SHIPMENTS THRU 2000-EXIT.              00033600
033700     PERFORM 2600-SORT-SHIPMENTS-BY-SEVERITY THRU 2600-EXIT.      00033700
033800     PERFORM 2700-APPLY-FILTER THRU 2700-EXIT.                    00033800
033900     PERFORM 2900-COMPUTE-DASHBOARD-COUNTS THRU 2900-EXIT.        00033900
034000     PERFORM 3000-WRITE-EXCEPTION-REPORT THRU 3000-EXIT.          00034000
034100     PERFORM 4000-CALL-METRICS THRU 4000-EXIT.                    00034100
034200     IF CTL-AI-FEATURES-ON                                        00034200
034300     PERFORM 5000-CALL-NARRATIVE THRU 5000-EXIT                   00034300
034400     END-IF.                                                      00034400
034500     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00034500
034600     GOBACK.                                                      00034600
034700*                                                                 00034700
034800******************************************************************00034800
034900*    1000 SERIES -- INPUT LOAD                                   *00034900
035000******************************************************************00035000
035100 1100-READ-CONTROL.                                               00035100
035200     READ CONTROL-FILE INTO CTL-RECORD                            00035200
035300         AT END                                                   00035300
035400             DISPLAY 'SHPEXC01 - NO CONTROL RECORD - RUN ABENDED' 00035400
035500             MOVE 16 TO RETURN-CODE                               00035500
035600     GO TO 9999-ABEND-RTN                                         00035600
035700     END-READ.                                                    00035700
035800 1100-EXIT.                                                       00035800
035900     EXIT.                                                        00035900
036000*                                                                 00036000
036100 1200-LOAD-SHIPMENTS.                                             00036100
036200     MOVE 0 TO ST-ENTRY-COUNT.                                    00036200
036300     PERFORM 1210-READ-SHIPMENT THRU 1210-EXIT.                   00036300
036400     PERFORM 1220-FILE-SHIPMENT THRU 1220-EXIT                    00036400
036500         UNTIL WS-SHIPMENT-EOF.                                   00036500
036600 1200-EXIT.                                                       00036600
036700     EXIT.                                                        00036700
036800*                                                                 00036800
036900 1210-READ-SHIPMENT.                                              00036900
037000     READ SHIPMENT-FILE                                           00037000
037100         AT END                                                   00037100
037200             MOVE 'Y' TO WS-SHIPMENT-EOF-SW                       00037200
037300     END-READ.                                                    00037300
037400     IF NOT WS-SHIPMENT-EOF                                       00037400
037500         EVALUATE WS-SHIPMENT-STATUS                              00037500
037600             WHEN '00'                                            00037600
037700                 CONTINUE                                         00037700
037800             WHEN OTHER                                           00037800
037900                 DISPLAY 'SHPEXC01 - SHIPMENT FILE READ ERROR '   00037900
038000                         WS-SHIPMENT-STATUS                       00038000
038100                 MOVE 16 TO RETURN-CODE                           00038100
038200                 MOVE 'Y' TO WS-SHIPMENT-EOF-SW                   00038200
038300         END-EVALUATE                                             00038300
038400     END-IF.                                                      00038400
038500 1210-EXIT.                                                       00038500
038600     EXIT.                                                        00038600
038700*                                                                 00038700
038800 1220-FILE-SHIPMENT.                                              00038800
038900     ADD 1 TO ST-ENTRY-COUNT.                                     00038900
039000     MOVE ST-ENTRY-COUNT TO WS-SHP-IX.                            00039000
039100     MOVE SH-SHIPMENT-ID    TO ST-SHIPMENT-ID(WS-SHP-IX).         00039100
039200     MOVE SH-VENDOR-NAME    TO ST-VENDOR-NAME(WS-SHP-IX).         00039200
039300     MOVE SH-MODE           TO ST-MODE(WS-SHP-IX).                00039300
039400     MOVE SH-ORIGIN         TO ST-ORIGIN(WS-SHP-IX).              00039400
039500     MOVE SH-DESTINATION    TO ST-DESTINATION(WS-SHP-IX).         00039500
039600     MOVE SH-PLANNED-ETA-N  TO ST-PLANNED-ETA(WS-SHP-IX).         00039600
039700     MOVE SH-CURRENT-ETA-N  TO ST-CURRENT-ETA(WS-SHP-IX).         00039700
039800     MOVE SH-STATUS         TO ST-STATUS(WS-SHP-IX).              00039800
039900     MOVE SH-LAST-UPDATE-N  TO ST-LAST-UPDATE(WS-SHP-IX).         00039900
040000     MOVE SH-REF-PO         TO ST-REF-PO(WS-SHP-IX).              00040000
040100     MOVE SH-REF-ASN        TO ST-REF-ASN(WS-SHP-IX).             00040100
040200     MOVE SH-REF-CONTAINER  TO ST-REF-CONTAINER(WS-SHP-IX).       00040200
040300     MOVE SH-REF-BOL        TO ST-REF-BOL(WS-SHP-IX).             00040300
040400     MOVE SH-REF-PRO        TO ST-REF-PRO(WS-SHP-IX).             00040400
040500     MOVE 0                 TO ST-SEVERITY-SCORE(WS-SHP-IX).      00040500
040600     MOVE 'N'               TO ST-SELECTED(WS-SHP-IX).            00040600
040700     MOVE 0                        TO ST-EXC-COUNT(WS-SHP-IX).    00040700
040800     MOVE 0                        TO ST-MS-COUNT(WS-SHP-IX).     00040800
040900     PERFORM 1210-READ-SHIPMENT THRU 1210-EXIT.                   00040900
041000 1220-EXIT.                                                       00041000
041100     EXIT.                                                        00041100
041200*                                                                 00041200
041300 1300-LOAD-MILESTONES.                                            00041300
041400     PERFORM 1310-READ-MILESTONE THRU 1310-EXIT.                  00041400
041500     PERFORM 1320-FILE-MILESTONE THRU 1320-EXIT                   00041500
041600         UNTIL WS-MILESTONE-EOF.                                  00041600
041700 1300-EXIT.                                                       00041700
041800     EXIT.                                                        00041800
041900*                                                                 00041900
042000 1310-READ-MILESTONE.                                             00042000
042100     READ MILESTONE-FILE                                          00042100
042200         AT END                                                   00042200
042300             MOVE 'Y' TO WS-MILESTONE-EOF-SW                      00042300
042400     END-READ.                                                    00042400
042500     IF NOT WS-MILESTONE-EOF                                      00042500
042600         EVALUATE WS-MILESTONE-STATUS                             00042600
042700             WHEN '00'                                            00042700
042800                 CONTINUE                                         00042800
042900             WHEN OTHER                                           00042900
043000                 DISPLAY 'SHPEXC01 - MILESTONE FILE READ ERROR '  00043000
043100                         WS-MILESTONE-STATUS                      00043100
043200                 MOVE 16 TO RETURN-CODE                           00043200
043300                 MOVE 'Y' TO WS-MILESTONE-EOF-SW                  00043300
043400         END-EVALUATE                                             00043400
043500     END-IF.                                                      00043500
043600 1310-EXIT.                                                       00043600
043700     EXIT.                                                        00043700
043800*                                                                 00043800
043900 1320-FILE-MILESTONE.                                             00043900
044000     MOVE 'N' TO WS-MS-SHIP-FOUND-SW.                             00044000
044100     IF ST-ENTRY-COUNT > 0                                        00044100
044200         SEARCH ALL ST-ENTRY                                      00044200
044300             AT END                                               00044300
044400                 CONTINUE                                         00044400
044500             WHEN ST-SHIPMENT-ID(ST-IDX) = MS-SHIPMENT-ID         00044500
044600                 SET WS-SHP-IX TO ST-IDX                          00044600
044700                 MOVE 'Y' TO WS-MS-SHIP-FOUND-SW                  00044700
044800         END-SEARCH                                               00044800
044900     END-IF.                                                      00044900
045000     IF WS-MS-SHIP-FOUND                                          00045000
045100         IF ST-MS-COUNT(WS-SHP-IX) < 10                           00045100
045200             ADD 1 TO ST-MS-COUNT(WS-SHP-IX)                      00045200
045300             MOVE ST-MS-COUNT(WS-SHP-IX) TO WS-MS-IX              00045300
045400             MOVE MS-EVENT-NAME                                   00045400
045500                 TO ST-MS-EVENT-NAME(WS-SHP-IX,WS-MS-IX)          00045500
045600             MOVE MS-EVENT-TS-N                                   00045600
045700                 TO ST-MS-EVENT-TS(WS-SHP-IX,WS-MS-IX)            00045700
045800             MOVE MS-LOCATION                                     00045800
045900                 TO ST-MS-LOCATION(WS-SHP-IX,WS-MS-IX)            00045900
046000             MOVE MS-SOURCE                                       00046000
046100                 TO ST-MS-SOURCE(WS-SHP-IX,WS-MS-IX)              00046100
046200         END-IF                                                   00046200
046300     END-IF.                                                      00046300
046400     PERFORM 1310-READ-MILESTONE THRU 1310-EXIT.                  00046400
046500 1320-EXIT.                                                       00046500
046600     EXIT.                                                        00046600
046700*                                                                 00046700
046800******************************************************************00046800
046900*    2000 SERIES -- EXCEPTION EVALUATION, SCORING, SORT, FILTER  *00046900
047000******************************************************************00047000
047100 2000-EVALUATE-SHIPMENTS.                                         00047100
047200     IF ST-ENTRY-COUNT > 0                                        00047200
047300         PERFORM 2010-EVALUATE-ONE-SHIPMENT THRU 2010-EXIT        00047300
047400         VARYING WS-SHP-IX FROM 1 BY 1                            00047400
047500         UNTIL WS-SHP-IX > ST-ENTRY-COUNT                         00047500
047600     END-IF.                                                      00047600
047700 2000-EXIT.                                                       00047700
047800     EXIT.                                                        00047800
047900*                                                                 00047900
048000 2010-EVALUATE-ONE-SHIPMENT.                                      00048000
048100     PERFORM 2100-CHECK-LATE THRU 2100-EXIT.                      00048100
048200     PERFORM 2200-CHECK-STALE THRU 2200-EXIT.                     00048200
048300     PERFORM 2300-CHECK-AT-RISK THRU 2300-EXIT.                   00048300
048400     PERFORM 2400-SORT-SHIPMENT-EXCEPTIONS THRU 2400-EXIT.        00048400
048500     PERFORM 2500-COMPUTE-SEVERITY-SCORE THRU 2500-EXIT.          00048500
048600 2010-EXIT.                                                       00048600
048700     EXIT.                                                        00048700
048800*                                                                 00048800
048900 2100-CHECK-LATE.                                                 00048900
049000     MOVE ST-PLANNED-ETA(WS-SHP-IX) TO WS-TS-EDIT-N.              00049000
049100     MOVE WS-TS-E-YYYY TO DT-IN-YYYY.                             00049100
049200     MOVE WS-TS-E-MM   TO DT-IN-MM.                               00049200
049300     MOVE WS-TS-E-DD   TO DT-IN-DD.                               00049300
049400     MOVE WS-TS-E-HH   TO DT-IN-HH.                               00049400
049500     MOVE WS-TS-E-MI   TO DT-IN-MI.                               00049500
049600     PERFORM 9500-CALC-ABS-MINUTES.                               00049600
049700     MOVE DT-ABS-MINUTES TO WS-ABS-MINUTES-1.                     00049700
049800     MOVE ST-CURRENT-ETA(WS-SHP-IX) TO WS-TS-EDIT-N.              00049800
049900     MOVE WS-TS-E-YYYY TO DT-IN-YYYY.                             00049900
050000     MOVE WS-TS-E-MM   TO DT-IN-MM.                               00050000
050100     MOVE WS-TS-E-DD   TO DT-IN-DD.                               00050100
050200     MOVE WS-TS-E-HH   TO DT-IN-HH.                               00050200
050300     MOVE WS-TS-E-MI   TO DT-IN-MI.                               00050300
050400     PERFORM 9500-CALC-ABS-MINUTES.                               00050400
050500     MOVE DT-ABS-MINUTES TO WS-ABS-MINUTES-2.                     00050500
050600     COMPUTE WS-SLIP-MINUTES =                                    00050600
050700             WS-ABS-MINUTES-2 - WS-ABS-MINUTES-1.                 00050700
050800     IF WS-SLIP-MINUTES < 0                                       00050800
050900         MOVE 0 TO WS-SLIP-MINUTES                                00050900
051000     END-IF.                                                      00051000
051100     COMPUTE WS-SLIP-HOURS = WS-SLIP-MINUTES / 60.                00051100
051200     IF WS-SLIP-HOURS > 24                                        00051200
051300         COMPUTE WS-SLIP-HOURS-RND ROUNDED = WS-SLIP-HOURS        00051300
051400         COMPUTE WS-SLIP-DAYS ROUNDED = WS-SLIP-HOURS / 24        00051400
051500         COMPUTE WS-SLIP-DAYS-INT = WS-SLIP-HOURS / 24            00051500
051600         IF ST-EXC-COUNT(WS-SHP-IX) < 3                           00051600
051700             ADD 1 TO ST-EXC-COUNT(WS-SHP-IX)                     00051700
051800             MOVE ST-EXC-COUNT(WS-SHP-IX) TO WS-EXC-IX            00051800
051900             MOVE 'LATE    ' TO ST-EXC-TYPE(WS-SHP-IX,WS-EXC-IX)  00051900
052000             COMPUTE ST-EXC-SEVERITY(WS-SHP-IX,WS-EXC-IX) =       00052000
052100                     WC-SEV-BASE-LATE +                           00052100
052200                     (WS-SLIP-DAYS-INT * WC-SEV-PER-DAY-LATE)     00052200
052300             MOVE WS-SLIP-HOURS-RND                               00052300
052400                 TO ST-EXC-VALUE-1(WS-SHP-IX,WS-EXC-IX)           00052400
052500             MOVE WS-SLIP-DAYS                                    00052500
052600                 TO ST-EXC-VALUE-2(WS-SHP-IX,WS-EXC-IX)           00052600
052700             PERFORM 9400-FORMAT-PLANNED-ETA                      00052700
052800             MOVE WS-TS-DISPLAY TO WS-ETA-DISP-1                  00052800
052900             PERFORM 9410-FORMAT-CURRENT-ETA                      00052900
053000             MOVE WS-TS-DISPLAY TO WS-ETA-DISP-2                  00053000
053100             MOVE WS-SLIP-HOURS-RND TO WS-EDIT-5                  00053100
053200             MOVE WS-SLIP-DAYS      TO WS-EDIT-DAYS-1DEC          00053200
053300             STRING 'SHIPMENT IS ' WS-EDIT-5 ' HOUR(S) LATE ('    00053300
053400                    WS-EDIT-DAYS-1DEC ' DAY(S)) -- PLANNED ETA '  00053400
053500                    WS-ETA-DISP-1 ' CURRENT ETA ' WS-ETA-DISP-2   00053500
053600                    DELIMITED BY SIZE INTO WS-REASON-BUILD-AREA   00053600
053700             MOVE WS-REASON-BUILD-AREA                            00053700
053800                 TO ST-EXC-REASON(WS-SHP-IX,WS-EXC-IX)            00053800
053900         END-IF                                                   00053900
054000     END-IF.                                                      00054000
054100 2100-EXIT.                                                       00054100
054200     EXIT.                                                        00054200
054300*                                                                 00054300
054400 2200-CHECK-STALE.                                                00054400
054500     IF NOT ST-STATUS-DELIVERED(WS-SHP-IX)                        00054500
054600         IF ST-LAST-UPDATE-NEVER(WS-SHP-IX)                       00054600
054700             MOVE WC-STALE-NEVER-HOURS TO WS-HOURS-SINCE-UPD-RND  00054700
054800             MOVE WC-STALE-NEVER-HOURS TO WS-HOURS-SINCE-UPD      00054800
054900         ELSE                                                     00054900
055000             MOVE CTL-RUN-TIMESTAMP-N TO WS-TS-EDIT-N             00055000
055100             MOVE WS-TS-E-YYYY TO DT-IN-YYYY                      00055100
055200             MOVE WS-TS-E-MM   TO DT-IN-MM                        00055200
055300             MOVE WS-TS-E-DD   TO DT-IN-DD                        00055300
055400             MOVE WS-TS-E-HH   TO DT-IN-HH                        00055400
055500             MOVE WS-TS-E-MI   TO DT-IN-MI                        00055500
055600             PERFORM 9500-CALC-ABS-MINUTES                        00055600
055700             MOVE DT-ABS-MINUTES TO WS-ABS-MINUTES-2              00055700
055800             MOVE ST-LAST-UPDATE(WS-SHP-IX) TO WS-TS-EDIT-N       00055800
055900             MOVE WS-TS-E-YYYY TO DT-IN-YYYY                      00055900
056000             MOVE WS-TS-E-MM   TO DT-IN-MM                        00056000
056100             MOVE WS-TS-E-DD   TO DT-IN-DD                        00056100
056200             MOVE WS-TS-E-HH   TO DT-IN-HH                        00056200
056300             MOVE WS-TS-E-MI   TO DT-IN-MI                        00056300
056400             PERFORM 9500-CALC-ABS-MINUTES                        00056400
056500             MOVE DT-ABS-MINUTES TO WS-ABS-MINUTES-1              00056500
056600             COMPUTE WS-HOURS-SINCE-UPD =                         00056600
056700                     (WS-ABS-MINUTES-2 - WS-ABS-MINUTES-1) / 60   00056700
056800             IF WS-HOURS-SINCE-UPD < 0                            00056800
056900                 MOVE 0 TO WS-HOURS-SINCE-UPD                     00056900
057000             END-IF                                               00057000
057100             COMPUTE WS-HOURS-SINCE-UPD-RND ROUNDED =             00057100
057200                     WS-HOURS-SINCE-UPD                           00057200
057300         END-IF                                                   00057300
057400         IF WS-HOURS-SINCE-UPD > 48                               00057400
057500             COMPUTE WS-EXTRA-DAYS-INT =                          00057500
057600                     (WS-HOURS-SINCE-UPD - 48) / 24               00057600
057700             IF ST-EXC-COUNT(WS-SHP-IX) < 3                       00057700
057800                 ADD 1 TO ST-EXC-COUNT(WS-SHP-IX)                 00057800
057900                 MOVE ST-EXC-COUNT(WS-SHP-IX) TO WS-EXC-IX        00057900
058000                 MOVE 'STALE   '                                  00058000
058100                     TO ST-EXC-TYPE(WS-SHP-IX,WS-EXC-IX)          00058100
058200                 COMPUTE ST-EXC-SEVERITY(WS-SHP-IX,WS-EXC-IX) =   00058200
058300                         WC-SEV-BASE-STALE +                      00058300
058400                         (WS-EXTRA-DAYS-INT *                     00058400
058500                          WC-SEV-PER-DAY-STALE)                   00058500
058600                 MOVE WS-HOURS-SINCE-UPD-RND                      00058600
058700                     TO ST-EXC-VALUE-1(WS-SHP-IX,WS-EXC-IX)       00058700
058800                 MOVE 0 TO ST-EXC-VALUE-2(WS-SHP-IX,WS-EXC-IX)    00058800
058900                 MOVE WS-HOURS-SINCE-UPD-RND TO WS-EDIT-5         00058900
059000                 IF ST-LAST-UPDATE-NEVER(WS-SHP-IX)               00059000
059100                     MOVE 'NEVER' TO WS-ETA-DISP-1                00059100
059200                 ELSE                                             00059200
059300                     MOVE ST-LAST-UPDATE(WS-SHP-IX)               00059300
059400                         TO WS-TS-EDIT-N                          00059400
059500                     PERFORM 9420-FORMAT-TIMESTAMP                00059500
059600                     MOVE WS-TS-DISPLAY TO WS-ETA-DISP-1          00059600
059700                 END-IF                                           00059700
059800                 STRING 'NO TRACKING UPDATE IN ' WS-EDIT-5        00059800
059900                        ' HOUR(S) (THRESHOLD 48) -- LAST UPDATE ' 00059900
060000                        WS-ETA-DISP-1                             00060000
060100                        DELIMITED BY SIZE                         00060100
060200                        INTO WS-REASON-BUILD-AREA                 00060200
060300                 MOVE WS-REASON-BUILD-AREA                        00060300
060400                     TO ST-EXC-REASON(WS-SHP-IX,WS-EXC-IX)        00060400
060500             END-IF                                               00060500
060600         END-IF                                                   00060600
060700     END-IF.                                                      00060700
060800 2200-EXIT.                                                       00060800
060900     EXIT.                                                        00060900
061000*                                                                 00061000
061100 2300-CHECK-AT-RISK.                                              00061100
061200     IF NOT ST-STATUS-DELIVERED(WS-SHP-IX)                        00061200
061300         MOVE CTL-RUN-TIMESTAMP-N TO WS-TS-EDIT-N                 00061300
061400         MOVE WS-TS-E-YYYY TO DT-IN-YYYY                          00061400
061500         MOVE WS-TS-E-MM   TO DT-IN-MM                            00061500
061600         MOVE WS-TS-E-DD   TO DT-IN-DD                            00061600
061700         MOVE WS-TS-E-HH   TO DT-IN-HH                            00061700
061800         MOVE WS-TS-E-MI   TO DT-IN-MI                            00061800
061900         PERFORM 9500-CALC-ABS-MINUTES                            00061900
062000         MOVE DT-ABS-MINUTES TO WS-ABS-MINUTES-1                  00062000
062100         MOVE ST-CURRENT-ETA(WS-SHP-IX) TO WS-TS-EDIT-N           00062100
062200         MOVE WS-TS-E-YYYY TO DT-IN-YYYY                          00062200
062300         MOVE WS-TS-E-MM   TO DT-IN-MM                            00062300
062400         MOVE WS-TS-E-DD   TO DT-IN-DD                            00062400
062500         MOVE WS-TS-E-HH   TO DT-IN-HH                            00062500
062600         MOVE WS-TS-E-MI   TO DT-IN-MI                            00062600
062700         PERFORM 9500-CALC-ABS-MINUTES                            00062700
062800         MOVE DT-ABS-MINUTES TO WS-ABS-MINUTES-2                  00062800
062900         COMPUTE WS-DAYS-UNTIL ROUNDED =                          00062900
063000                 (WS-ABS-MINUTES-2 - WS-ABS-MINUTES-1) / 1440     00063000
063100         IF WS-DAYS-UNTIL >= 0 AND WS-DAYS-UNTIL <= 3             00063100
063200             COMPUTE WS-WINDOW-MINUS-DAYS-INT = 3 - WS-DAYS-UNTIL 00063200
063300             IF ST-EXC-COUNT(WS-SHP-IX) < 3                       00063300
063400                 ADD 1 TO ST-EXC-COUNT(WS-SHP-IX)                 00063400
063500                 MOVE ST-EXC-COUNT(WS-SHP-IX) TO WS-EXC-IX        00063500
063600                 MOVE 'AT-RISK '                                  00063600
063700                     TO ST-EXC-TYPE(WS-SHP-IX,WS-EXC-IX)          00063700
063800                 COMPUTE ST-EXC-SEVERITY(WS-SHP-IX,WS-EXC-IX) =   00063800
063900                         WC-SEV-BASE-AT-RISK +                    00063900
064000                         (WS-WINDOW-MINUS-DAYS-INT *              00064000
064100                          WC-SEV-PER-DAY-AT-RISK)                 00064100
064200                 MOVE WS-DAYS-UNTIL                               00064200
064300                     TO ST-EXC-VALUE-1(WS-SHP-IX,WS-EXC-IX)       00064300
064400                 MOVE 0 TO ST-EXC-VALUE-2(WS-SHP-IX,WS-EXC-IX)    00064400
064500                 MOVE WS-DAYS-UNTIL TO WS-EDIT-DAYS-1DEC          00064500
064600                 STRING 'ARRIVES IN ' WS-EDIT-DAYS-1DEC           00064600
064700                        ' DAY(S) -- INSIDE THE 3-DAY AT-RISK'     00064700
064800                        ' WINDOW, CURRENT STATUS '                00064800
064900                        ST-STATUS(WS-SHP-IX)                      00064900
065000                        DELIMITED BY SIZE                         00065000
065100                        INTO WS-REASON-BUILD-AREA                 00065100
065200                 MOVE WS-REASON-BUILD-AREA                        00065200
065300                     TO ST-EXC-REASON(WS-SHP-IX,WS-EXC-IX)        00065300
065400             END-IF                                               00065400
065500         END-IF                                                   00065500
065600     END-IF.                                                      00065600
065700 2300-EXIT.                                                       00065700
065800     EXIT.                                                        00065800
065900*                                                                 00065900
066000 2400-SORT-SHIPMENT-EXCEPTIONS.                                   00066000
066100*    STABLE INSERTION SORT OF THE (MAX 3) EXCEPTION ENTRIES FOR   00066100
066200*    THIS SHIPMENT, HIGHEST SEVERITY FIRST.                       00066200
066300     IF ST-EXC-COUNT(WS-SHP-IX) > 1                               00066300
066400         PERFORM 2405-INSERT-ONE-EXCEPTION                        00066400
066500             VARYING WS-EXC-IX FROM 2 BY 1                        00066500
066600             UNTIL WS-EXC-IX > ST-EXC-COUNT(WS-SHP-IX)            00066600
066700     END-IF.                                                      00066700
066800 2400-EXIT.                                                       00066800
066900     EXIT.                                                        00066900
067000*                                                                 00067000
067100 2405-INSERT-ONE-EXCEPTION.                                       00067100
067200     MOVE WS-EXC-IX TO WS-EXC-IX2.                                00067200
067300     PERFORM 2410-SHIFT-EXCEPTION-UP                              00067300
067400         UNTIL WS-EXC-IX2 = 1                                     00067400
067500         OR ST-EXC-SEVERITY(WS-SHP-IX,WS-EXC-IX2 - 1) >=          00067500
067600            ST-EXC-SEVERITY(WS-SHP-IX,WS-EXC-IX2).                00067600
067700*                                                                 00067700
067800 2410-SHIFT-EXCEPTION-UP.                                         00067800
067900     MOVE ST-EXC-ENTRY(WS-SHP-IX,WS-EXC-IX2) TO WS-EXC-SWAP-HOLD. 00067900
068000     MOVE ST-EXC-ENTRY(WS-SHP-IX,WS-EXC-IX2 - 1)                  00068000
068100         TO ST-EXC-ENTRY(WS-SHP-IX,WS-EXC-IX2).                   00068100
068200     MOVE WS-EXC-SWAP-HOLD                                        00068200
068300         TO ST-EXC-ENTRY(WS-SHP-IX,WS-EXC-IX2 - 1).               00068300
068400     SUBTRACT 1 FROM WS-EXC-IX2.                                  00068400
068500*                                                                 00068500
068600 2500-COMPUTE-SEVERITY-SCORE.                                     00068600
068700     MOVE 0 TO ST-SEVERITY-SCORE(WS-SHP-IX).                      00068700
068800     IF ST-EXC-COUNT(WS-SHP-IX) > 0                               00068800
068900         PERFORM 2510-ADD-ONE-SEVERITY                            00068900
069000             VARYING WS-EXC-IX FROM 1 BY 1                        00069000
069100             UNTIL WS-EXC-IX > ST-EXC-COUNT(WS-SHP-IX)            00069100
069200     END-IF.                                                      00069200
069300 2500-EXIT.                                                       00069300
069400     EXIT.                                                        00069400
069500*                                                                 00069500
069600 2510-ADD-ONE-SEVERITY.                                           00069600
069700     ADD ST-EXC-SEVERITY(WS-SHP-IX,WS-EXC-IX)                     00069700
069800         TO ST-SEVERITY-SCORE(WS-SHP-IX).                         00069800
069900*                                                                 00069900
070000 2600-SORT-SHIPMENTS-BY-SEVERITY.                                 00070000
070100*    STABLE INSERTION SORT OF THE FULL SHIPMENT TABLE, HIGHEST    00070100
070200*    SEVERITY-SCORE FIRST.  SHIPMENTS WITH NO EXCEPTIONS SCORE    00070200
070300*    ZERO AND SINK TO THE BOTTOM.                                 00070300
070400     IF ST-ENTRY-COUNT > 1                                        00070400
070500         PERFORM 2605-INSERT-ONE-SHIPMENT                         00070500
070600             VARYING WS-SORT-IX FROM 2 BY 1                       00070600
070700             UNTIL WS-SORT-IX > ST-ENTRY-COUNT                    00070700
070800     END-IF.                                                      00070800
070900 2600-EXIT.                                                       00070900
071000     EXIT.                                                        00071000
071100*                                                                 00071100
071200 2605-INSERT-ONE-SHIPMENT.                                        00071200
071300     MOVE WS-SORT-IX TO WS-SORT-JX.                               00071300
071400     PERFORM 2610-SHIFT-SHIPMENT-UP                               00071400
071500         UNTIL WS-SORT-JX = 1                                     00071500
071600         OR ST-SEVERITY-SCORE(WS-SORT-JX - 1) >=                  00071600
071700            ST-SEVERITY-SCORE(WS-SORT-JX).                        00071700
071800*                                                                 00071800
071900 2610-SHIFT-SHIPMENT-UP.                                          00071900
072000     MOVE ST-ENTRY(WS-SORT-JX)     TO WS-SHP-SWAP-HOLD.           00072000
072100     MOVE ST-ENTRY(WS-SORT-JX - 1) TO ST-ENTRY(WS-SORT-JX).       00072100
072200     MOVE WS-SHP-SWAP-HOLD         TO ST-ENTRY(WS-SORT-JX - 1).   00072200
072300     SUBTRACT 1 FROM WS-SORT-JX.                                  00072300
072400*                                                                 00072400
072500 2700-APPLY-FILTER.                                               00072500
072600     IF ST-ENTRY-COUNT > 0                                        00072600
072700         PERFORM 2710-APPLY-FILTER-TO-ONE                         00072700
072800             VARYING WS-SHP-IX FROM 1 BY 1                        00072800
072900             UNTIL WS-SHP-IX > ST-ENTRY-COUNT                     00072900
073000     END-IF.                                                      00073000
073100 2700-EXIT.                                                       00073100
073200     EXIT.                                                        00073200
073300*                                                                 00073300
073400 2710-APPLY-FILTER-TO-ONE.                                        00073400
073500     MOVE 'Y' TO ST-SELECTED(WS-SHP-IX).                          00073500
073600     IF CTL-FILTER-SEARCH NOT = SPACES                            00073600
073700         PERFORM 2750-SEARCH-SUBSTRING                            00073700
073800         IF NOT WS-SUBSTR-FOUND                                   00073800
073900             MOVE 'N' TO ST-SELECTED(WS-SHP-IX)                   00073900
074000         END-IF                                                   00074000
074100     END-IF.                                                      00074100
074200     IF ST-IS-SELECTED(WS-SHP-IX)                                 00074200
074300         IF CTL-FILTER-MODE NOT = SPACES                          00074300
074400             IF ST-MODE(WS-SHP-IX) NOT = CTL-FILTER-MODE          00074400
074500                 MOVE 'N' TO ST-SELECTED(WS-SHP-IX)               00074500
074600             END-IF                                               00074600
074700         END-IF                                                   00074700
074800     END-IF.                                                      00074800
074900     IF ST-IS-SELECTED(WS-SHP-IX)                                 00074900
075000         IF CTL-FILTER-STATUS NOT = SPACES                        00075000
075100             IF ST-STATUS(WS-SHP-IX) NOT = CTL-FILTER-STATUS      00075100
075200                 MOVE 'N' TO ST-SELECTED(WS-SHP-IX)               00075200
075300             END-IF                                               00075300
075400         END-IF                                                   00075400
075500     END-IF.                                                      00075500
075600     IF ST-IS-SELECTED(WS-SHP-IX)                                 00075600
075700         IF CTL-FILTER-EXC-TYPE NOT = SPACES                      00075700
075800             PERFORM 2760-CHECK-EXC-TYPE-MATCH                    00075800
075900             IF NOT WS-TYPE-MATCH                                 00075900
076000                 MOVE 'N' TO ST-SELECTED(WS-SHP-IX)               00076000
076100             END-IF                                               00076100
076200         END-IF                                                   00076200
076300     END-IF.                                                      00076300
076400     IF ST-IS-SELECTED(WS-SHP-IX)                                 00076400
076500         IF CTL-EXC-ONLY-YES                                      00076500
076600             IF ST-EXC-COUNT(WS-SHP-IX) = 0                       00076600
076700                 MOVE 'N' TO ST-SELECTED(WS-SHP-IX)               00076700
076800             END-IF                                               00076800
076900         END-IF                                                   00076900
077000     END-IF.                                                      00077000
077100*                                                                 00077100
077200 2750-SEARCH-SUBSTRING.                                           00077200
077300*    CASE-INSENSITIVE SUBSTRING SEARCH ACROSS THE SHIPMENT ID,    00077300
077400*    VENDOR, ORIGIN, DESTINATION AND THE FIVE REFERENCE FIELDS.   00077400
077500     MOVE 'N' TO WS-SUBSTR-FOUND-SW.                              00077500
077600     MOVE CTL-FILTER-SEARCH TO WS-FLT-SEARCH-UC.                  00077600
077700     INSPECT WS-FLT-SEARCH-UC                                     00077700
077800         CONVERTING LOWER-LETTERS TO UPPER-LETTERS.               00077800
077900     MOVE SPACES TO WS-FLD-UPPER.                                 00077900
078000     MOVE ST-SHIPMENT-ID(WS-SHP-IX) TO WS-FLD-UPPER.              00078000
078100     PERFORM 2751-TEST-ONE-FIELD.                                 00078100
078200     IF NOT WS-SUBSTR-FOUND                                       00078200
078300         MOVE SPACES TO WS-FLD-UPPER                              00078300
078400         MOVE ST-VENDOR-NAME(WS-SHP-IX) TO WS-FLD-UPPER           00078400
078500         PERFORM 2751-TEST-ONE-FIELD                              00078500
078600     END-IF.                                                      00078600
078700     IF NOT WS-SUBSTR-FOUND                                       00078700
078800         MOVE SPACES TO WS-FLD-UPPER                              00078800
078900         MOVE ST-ORIGIN(WS-SHP-IX) TO WS-FLD-UPPER                00078900
079000         PERFORM 2751-TEST-ONE-FIELD                              00079000
079100     END-IF.                                                      00079100
079200     IF NOT WS-SUBSTR-FOUND                                       00079200
079300         MOVE SPACES TO WS-FLD-UPPER                              00079300
079400         MOVE ST-DESTINATION(WS-SHP-IX) TO WS-FLD-UPPER           00079400
079500         PERFORM 2751-TEST-ONE-FIELD                              00079500
079600     END-IF.                                                      00079600
079700     IF NOT WS-SUBSTR-FOUND                                       00079700
079800         MOVE SPACES TO WS-FLD-UPPER                              00079800
079900         MOVE ST-REF-PO(WS-SHP-IX) TO WS-FLD-UPPER                00079900
080000         PERFORM 2751-TEST-ONE-FIELD                              00080000
080100     END-IF.                                                      00080100
080200     IF NOT WS-SUBSTR-FOUND                                       00080200
080300         MOVE SPACES TO WS-FLD-UPPER                              00080300
080400         MOVE ST-REF-ASN(WS-SHP-IX) TO WS-FLD-UPPER               00080400
080500         PERFORM 2751-TEST-ONE-FIELD                              00080500
080600     END-IF.                                                      00080600
080700     IF NOT WS-SUBSTR-FOUND                                       00080700
080800         MOVE SPACES TO WS-FLD-UPPER                              00080800
080900         MOVE ST-REF-CONTAINER(WS-SHP-IX) TO WS-FLD-UPPER         00080900
081000         PERFORM 2751-TEST-ONE-FIELD                              00081000
081100     END-IF.                                                      00081100
081200     IF NOT WS-SUBSTR-FOUND                                       00081200
081300         MOVE SPACES TO WS-FLD-UPPER                              00081300
081400         MOVE ST-REF-BOL(WS-SHP-IX) TO WS-FLD-UPPER               00081400
081500         PERFORM 2751-TEST-ONE-FIELD                              00081500
081600     END-IF.                                                      00081600
081700     IF NOT WS-SUBSTR-FOUND                                       00081700
081800         MOVE SPACES TO WS-FLD-UPPER                              00081800
081900         MOVE ST-REF-PRO(WS-SHP-IX) TO WS-FLD-UPPER               00081900
082000         PERFORM 2751-TEST-ONE-FIELD                              00082000
082100     END-IF.                                                      00082100
082200*                                                                 00082200
082300 2751-TEST-ONE-FIELD.                                             00082300
082400     INSPECT WS-FLD-UPPER                                         00082400
082500         CONVERTING LOWER-LETTERS TO UPPER-LETTERS.               00082500
082600     IF WS-FLD-UPPER = SPACES                                     00082600
082700         MOVE 0 TO WS-FLD-LEN                                     00082700
082800     ELSE                                                         00082800
082900         MOVE 35 TO WS-FLD-LEN                                    00082900
083000         INSPECT WS-FLD-UPPER TALLYING WS-FLD-LEN                 00083000
083100             FOR TRAILING SPACES                                  00083100
083200         SUBTRACT WS-FLD-LEN FROM 35 GIVING WS-FLD-LEN            00083200
083300     END-IF.                                                      00083300
083400     MOVE 20 TO WS-FLT-LEN.                                       00083400
083500     INSPECT WS-FLT-SEARCH-UC                                     00083500
083600         TALLYING WS-FLT-LEN FOR TRAILING SPACES.                 00083600
083700     SUBTRACT WS-FLT-LEN FROM 20 GIVING WS-FLT-LEN.               00083700
083800     IF WS-FLT-LEN > 0 AND WS-FLD-LEN >= WS-FLT-LEN               00083800
083900         PERFORM 2752-SCAN-POSITIONS                              00083900
084000     END-IF.                                                      00084000
084100*                                                                 00084100
084200 2752-SCAN-POSITIONS.                                             00084200
084300     PERFORM 2753-TEST-ONE-POSITION                               00084300
084400         VARYING WS-FLT-IX FROM 1 BY 1                            00084400
084500         UNTIL WS-FLT-IX > (36 - WS-FLT-LEN)                      00084500
084600         OR WS-SUBSTR-FOUND.                                      00084600
084700*                                                                 00084700
084800 2753-TEST-ONE-POSITION.                                          00084800
084900     IF WS-FLD-UPPER(WS-FLT-IX:WS-FLT-LEN) =                      00084900
085000             WS-FLT-SEARCH-UC(1:WS-FLT-LEN)                       00085000
085100         MOVE 'Y' TO WS-SUBSTR-FOUND-SW                           00085100
085200     END-IF.                                                      00085200
085300*                                                                 00085300
085400 2760-CHECK-EXC-TYPE-MATCH.                                       00085400
085500     MOVE 'N' TO WS-TYPE-MATCH-SW.                                00085500
085600     IF ST-EXC-COUNT(WS-SHP-IX) > 0                               00085600
085700         PERFORM 2761-TEST-ONE-EXC-TYPE                           00085700
085800             VARYING WS-EXC-IX FROM 1 BY 1                        00085800
085900             UNTIL WS-EXC-IX > ST-EXC-COUNT(WS-SHP-IX)            00085900
086000             OR WS-TYPE-MATCH                                     00086000
086100     END-IF.                                                      00086100
086200*                                                                 00086200
086300 2761-TEST-ONE-EXC-TYPE.                                          00086300
086400     IF ST-EXC-TYPE(WS-SHP-IX,WS-EXC-IX) = CTL-FILTER-EXC-TYPE    00086400
086500         MOVE 'Y' TO WS-TYPE-MATCH-SW                             00086500
086600     END-IF.                                                      00086600
086700*                                                                 00086700
086800 2900-COMPUTE-DASHBOARD-COUNTS.                                   00086800
086900*    COUNTS ARE ALWAYS OVER THE FULL SHIPMENT SET, NOT THE        00086900
087000*    FILTERED REPORT SUBSET.                                      00087000
087100     MOVE 0 TO ST-FULL-LATE-COUNT.                                00087100
087200     MOVE 0 TO ST-FULL-STALE-COUNT.                               00087200
087300     MOVE 0 TO ST-FULL-AT-RISK-COUNT.                             00087300
087400     MOVE 0 TO ST-FULL-FLAGGED-COUNT.                             00087400
087500     IF ST-ENTRY-COUNT > 0                                        00087500
087600         PERFORM 2910-COUNT-ONE-SHIPMENT                          00087600
087700             VARYING WS-SHP-IX FROM 1 BY 1                        00087700
087800             UNTIL WS-SHP-IX > ST-ENTRY-COUNT                     00087800
087900     END-IF.                                                      00087900
088000 2900-EXIT.                                                       00088000
088100     EXIT.                                                        00088100
088200*                                                                 00088200
088300 2910-COUNT-ONE-SHIPMENT.                                         00088300
088400     IF ST-EXC-COUNT(WS-SHP-IX) > 0                               00088400
088500         ADD 1 TO ST-FULL-FLAGGED-COUNT                           00088500
088600         PERFORM 2920-COUNT-ONE-EXCEPTION                         00088600
088700             VARYING WS-EXC-IX FROM 1 BY 1                        00088700
088800             UNTIL WS-EXC-IX > ST-EXC-COUNT(WS-SHP-IX)            00088800
088900     END-IF.                                                      00088900
089000*                                                                 00089000
089100 2920-COUNT-ONE-EXCEPTION.                                        00089100
089200     EVALUATE TRUE                                                00089200
089300         WHEN ST-EXC-IS-LATE(WS-SHP-IX,WS-EXC-IX)                 00089300
089400             ADD 1 TO ST-FULL-LATE-COUNT                          00089400
089500         WHEN ST-EXC-IS-STALE(WS-SHP-IX,WS-EXC-IX)                00089500
089600             ADD 1 TO ST-FULL-STALE-COUNT                         00089600
089700         WHEN ST-EXC-IS-AT-RISK(WS-SHP-IX,WS-EXC-IX)              00089700
089800             ADD 1 TO ST-FULL-AT-RISK-COUNT                       00089800
089900     END-EVALUATE.                                                00089900
090000*                                                                 00090000
090100******************************************************************00090100
090200*    3000 SERIES -- EXCEPTION REPORT                             *00090200
090300******************************************************************00090300
090400 3000-WRITE-EXCEPTION-REPORT.                                     00090400
090500     PERFORM 3100-WRITE-REPORT-HEADER THRU 3100-EXIT.             00090500
090600     PERFORM 3200-WRITE-FILTER-ECHO THRU 3200-EXIT.               00090600
090700     MOVE 0 TO WS-PRT-COUNT.                                      00090700
090800     IF ST-ENTRY-COUNT > 0                                        00090800
090900         PERFORM 3300-WRITE-ONE-SHIPMENT                          00090900
091000             VARYING WS-SHP-IX FROM 1 BY 1                        00091000
091100             UNTIL WS-SHP-IX > ST-ENTRY-COUNT                     00091100
091200     END-IF.                                                      00091200
091300     PERFORM 3400-WRITE-REPORT-TRAILER THRU 3400-EXIT.            00091300
091400 3000-EXIT.                                                       00091400
091500     EXIT.                                                        00091500
091600*                                                                 00091600
091700 3100-WRITE-REPORT-HEADER.                                        00091700
091800     MOVE CTL-RUN-TIMESTAMP-N TO WS-TS-EDIT-N.                    00091800
091900     PERFORM 9420-FORMAT-TIMESTAMP.                               00091900
092000     MOVE WS-TS-DISPLAY TO RPT1-TIMESTAMP.                        00092000
092100     WRITE EXCPRPT-LINE FROM WS-RPT-HEADER1 AFTER TOP-OF-FORM.    00092100
092200     WRITE EXCPRPT-LINE FROM WS-RPT-BLANK-LINE AFTER 1.           00092200
092300     MOVE ST-ENTRY-COUNT       TO RPT-S1-TOTAL.                   00092300
092400     MOVE ST-FULL-FLAGGED-COUNT TO RPT-S1-FLAGGED.                00092400
092500     WRITE EXCPRPT-LINE FROM WS-RPT-SUMMARY1 AFTER 1.             00092500
092600     MOVE ST-FULL-LATE-COUNT    TO RPT-S2-LATE.                   00092600
092700     MOVE ST-FULL-STALE-COUNT   TO RPT-S2-STALE.                  00092700
092800     MOVE ST-FULL-AT-RISK-COUNT TO RPT-S2-AT-RISK.                00092800
092900     WRITE EXCPRPT-LINE FROM WS-RPT-SUMMARY2 AFTER 1.             00092900
093000     WRITE EXCPRPT-LINE FROM WS-RPT-BLANK-LINE AFTER 1.           00093000
093100 3100-EXIT.                                                       00093100
093200     EXIT.                                                        00093200
093300*                                                                 00093300
093400 3200-WRITE-FILTER-ECHO.                                          00093400
093500     MOVE SPACES TO RPT-FE-TEXT.                                  00093500
093600     STRING 'SEARCH="' CTL-FILTER-SEARCH                          00093600
093700            '" MODE="' CTL-FILTER-MODE                            00093700
093800            '" STATUS="' CTL-FILTER-STATUS '" TYPE="'             00093800
093900            CTL-FILTER-EXC-TYPE '" EXC-ONLY=' CTL-FILTER-EXC-ONLY 00093900
094000            DELIMITED BY SIZE INTO RPT-FE-TEXT.                   00094000
094100     WRITE EXCPRPT-LINE FROM WS-RPT-FILTER-ECHO AFTER 1.          00094100
094200     WRITE EXCPRPT-LINE FROM WS-RPT-BLANK-LINE AFTER 1.           00094200
094300 3200-EXIT.                                                       00094300
094400     EXIT.                                                        00094400
094500*                                                                 00094500
094600 3300-WRITE-ONE-SHIPMENT.                                         00094600
094700     IF ST-IS-SELECTED(WS-SHP-IX)                                 00094700
094800         ADD 1 TO WS-PRT-COUNT                                    00094800
094900         MOVE ST-SHIPMENT-ID(WS-SHP-IX)  TO RPT-D1-SHIPMENT-ID    00094900
095000         MOVE ST-VENDOR-NAME(WS-SHP-IX)  TO RPT-D1-VENDOR         00095000
095100         MOVE ST-MODE(WS-SHP-IX)         TO RPT-D1-MODE           00095100
095200         MOVE ST-ORIGIN(WS-SHP-IX)       TO RPT-D1-ORIGIN         00095200
095300         MOVE ST-DESTINATION(WS-SHP-IX)  TO RPT-D1-DEST           00095300
095400         WRITE EXCPRPT-LINE FROM WS-RPT-DETAIL1 AFTER 1           00095400
095500         MOVE ST-STATUS(WS-SHP-IX) TO RPT-D2-STATUS               00095500
095600         MOVE ST-PLANNED-ETA(WS-SHP-IX) TO WS-TS-EDIT-N           00095600
095700         PERFORM 9420-FORMAT-TIMESTAMP                            00095700
095800         MOVE WS-TS-DISPLAY TO RPT-D2-PLANNED-ETA                 00095800
095900         MOVE ST-CURRENT-ETA(WS-SHP-IX) TO WS-TS-EDIT-N           00095900
096000         PERFORM 9420-FORMAT-TIMESTAMP                            00096000
096100         MOVE WS-TS-DISPLAY TO RPT-D2-CURRENT-ETA                 00096100
096200         MOVE ST-SEVERITY-SCORE(WS-SHP-IX) TO RPT-D2-SEVERITY     00096200
096300         WRITE EXCPRPT-LINE FROM WS-RPT-DETAIL2 AFTER 1           00096300
096400         IF ST-EXC-COUNT(WS-SHP-IX) > 0                           00096400
096500             PERFORM 3310-WRITE-ONE-EXCEPTION                     00096500
096600                 VARYING WS-EXC-IX FROM 1 BY 1                    00096600
096700                 UNTIL WS-EXC-IX > ST-EXC-COUNT(WS-SHP-IX)        00096700
096800         END-IF                                                   00096800
096900         WRITE EXCPRPT-LINE FROM WS-RPT-BLANK-LINE AFTER 1        00096900
097000     END-IF.                                                      00097000
097100*                                                                 00097100
097200 3310-WRITE-ONE-EXCEPTION.                                        00097200
097300     MOVE ST-EXC-TYPE(WS-SHP-IX,WS-EXC-IX)     TO RPT-D3-TYPE.    00097300
097400     MOVE ST-EXC-SEVERITY(WS-SHP-IX,WS-EXC-IX) TO RPT-D3-SEVERITY.00097400
097500     MOVE ST-EXC-REASON(WS-SHP-IX,WS-EXC-IX)(1:96)                00097500
097600         TO RPT-D3-REASON.                                        00097600
097700     WRITE EXCPRPT-LINE FROM WS-RPT-DETAIL3 AFTER 1.              00097700
097800*                                                                 00097800
097900 3400-WRITE-REPORT-TRAILER.                                       00097900
098000     MOVE WS-PRT-COUNT TO RPT-T-COUNT.                            00098000
098100     WRITE EXCPRPT-LINE FROM WS-RPT-TRAILER AFTER 1.              00098100
098200 3400-EXIT.                                                       00098200
098300     EXIT.                                                        00098300
098400*                                                                 00098400
098500******************************************************************00098500
098600*    4000/5000 SERIES -- DOWNSTREAM REPORT CALLS                 *00098600
098700******************************************************************00098700
098800 4000-CALL-METRICS.                                               00098800
098900     CALL 'SHPMET01' USING CTL-RECORD, ST-TABLE.                  00098900
099000 4000-EXIT.                                                       00099000
099100     EXIT.                                                        00099100
099200*                                                                 00099200
099300 5000-CALL-NARRATIVE.                                             00099300
099400     CALL 'SHPNAR01' USING CTL-RECORD, ST-TABLE.                  00099400
099500 5000-EXIT.                                                       00099500
099600     EXIT.                                                        00099600
099700*                                                                 00099700
099800******************************************************************00099800
099900*    9000 SERIES -- UTILITY PARAGRAPHS                           *00099900
100000******************************************************************00100000
100100 9400-FORMAT-PLANNED-ETA.                                         00100100
100200     MOVE ST-PLANNED-ETA(WS-SHP-IX) TO WS-TS-EDIT-N.              00100200
100300     PERFORM 9420-FORMAT-TIMESTAMP.                               00100300
100400*                                                                 00100400
100500 9410-FORMAT-CURRENT-ETA.                                         00100500
100600     MOVE ST-CURRENT-ETA(WS-SHP-IX) TO WS-TS-EDIT-N.              00100600
100700     PERFORM 9420-FORMAT-TIMESTAMP.                               00100700
100800*                                                                 00100800
100900 9420-FORMAT-TIMESTAMP.                                           00100900
101000*    BUILDS A 'YYYY/MM/DD HH:MI' DISPLAY STRING FROM WS-TS-EDIT-N.00101000
101100     MOVE SPACES TO WS-TS-DISPLAY.                                00101100
101200     STRING WS-TS-E-YYYY '/' WS-TS-E-MM '/' WS-TS-E-DD ' '        00101200
101300            WS-TS-E-HH ':' WS-TS-E-MI                             00101300
101400            DELIMITED BY SIZE INTO WS-TS-DISPLAY.                 00101400
101500*                                                                 00101500
101600 COPY DTCALC.                                                     00101600
101700*                                                                 00101700
101800 700-OPEN-FILES.                                                  00101800
101900     OPEN INPUT  CONTROL-FILE                                     00101900
102000                 SHIPMENT-FILE                                    00102000
102100                 MILESTONE-FILE                                   00102100
102200          OUTPUT EXCEPTION-REPORT-FILE.                           00102200
102300     IF WS-CONTROL-STATUS NOT = '00'                              00102300
102400         DISPLAY 'SHPEXC01 - ERROR OPENING CONTROL FILE. RC: '    00102400
102500                 WS-CONTROL-STATUS                                00102500
102600         MOVE 16 TO RETURN-CODE                                   00102600
102700     END-IF.                                                      00102700
102800     IF WS-SHIPMENT-STATUS NOT = '00'                             00102800
102900         DISPLAY 'SHPEXC01 - ERROR OPENING SHIPMENT FILE. RC: '   00102900
103000                 WS-SHIPMENT-STATUS                               00103000
103100         MOVE 16 TO RETURN-CODE                                   00103100
103200     END-IF.                                                      00103200
103300     IF WS-MILESTONE-STATUS NOT = '00'                            00103300
103400         DISPLAY 'SHPEXC01 - ERROR OPENING MILESTONE FILE. RC: '  00103400
103500                 WS-MILESTONE-STATUS                              00103500
103600         MOVE 16 TO RETURN-CODE                                   00103600
103700     END-IF.                                                      00103700
103800     IF WS-EXCRPT-STATUS NOT = '00'                               00103800
103900         DISPLAY 'SHPEXC01 - ERROR OPENING EXCEPTION REPORT. RC: '00103900
104000                 WS-EXCRPT-STATUS                                 00104000
104100         MOVE 16 TO RETURN-CODE                                   00104100
104200     END-IF.                                                      00104200
104300 700-EXIT.                                                        00104300
104400     EXIT.                                                        00104400
104500*                                                                 00104500
104600 790-CLOSE-FILES.                                                 00104600
104700     CLOSE CONTROL-FILE                                           00104700
104800           SHIPMENT-FILE                                          00104800
104900           MILESTONE-FILE                                         00104900
105000           EXCEPTION-REPORT-FILE.                                 00105000
105100 790-EXIT.                                                        00105100
105200     EXIT.                                                        00105200
105300*                                                                 00105300
105400 9999-ABEND-RTN.                                                  00105400
105500     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00105500
105600     GOBACK.                                                      00105600
105700*                                                                 00105700
105800******************************************************************00105800
