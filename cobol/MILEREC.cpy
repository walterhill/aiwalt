000100******************************************************************00000100
000200*    MILEREC --  SHIPMENT MILESTONE (TRACKING EVENT) RECORD       00000200
000300*                FD LAYOUT FOR THE MILESTONE-FILE (SHPEXC01)      00000300
000400*                FIXED, 84 BYTES.  ZERO OR MORE PER SHIPMENT,     00000400
000500*                SORTED BY MS-SHIPMENT-ID THEN MS-EVENT-TS        00000500
000600*                ASCENDING (CHRONOLOGICAL WITHIN SHIPMENT).       00000600
000700*                                                                 00000700
000800*    NOTE - RECORD IS AN EXACT 84-BYTE FIT (12+20+12+25+15).      00000800
000900*    NO FILLER PAD IS CARRIED HERE -- THE FEED FROM THE CARRIER   00000900
001000*    EDI GATEWAY IS BUILT TO THIS EXACT LENGTH AND WE DO NOT      00001000
001100*    WANT TO GET OUT OF SYNC WITH THEIR COPYBOOK.                 00001100
001200*                                                                 00001200
001300*    HISTORY                                                      00001300
001400*    ---------------------------------------------------------    00001400
001500*    98/05/06  RSK  0318  ORIGINAL LAYOUT                         00001500
001600*    99/11/30  RSK  0402  Y2K -- EVENT-TS WIDENED FROM 9(10) TO   00001600
001700*                         9(12) (YYYYMMDDHHMM, WAS YYMMDDHHMM)    00001700
001800******************************************************************00001800
001900 01  MS-MILESTONE-REC.                                            00001900
002000     05  MS-SHIPMENT-ID              PIC X(12).                   00002000
002100     05  MS-EVENT-NAME               PIC X(20).                   00002100
002200     05  MS-EVENT-TS.                                             00002200
002300         10  MS-EVENT-TS-YYYY        PIC 9(4).                    00002300
002400         10  MS-EVENT-TS-MM          PIC 9(2).                    00002400
002500         10  MS-EVENT-TS-DD          PIC 9(2).                    00002500
002600         10  MS-EVENT-TS-HH          PIC 9(2).                    00002600
002700         10  MS-EVENT-TS-MI          PIC 9(2).                    00002700
002800     05  MS-EVENT-TS-N REDEFINES MS-EVENT-TS                      00002800
002900                                     PIC 9(12).                   00002900
003000     05  MS-LOCATION                 PIC X(25).                   00003000
003100     05  MS-SOURCE                   PIC X(15).                   00003100
003200         88  MS-SOURCE-VENDOR-PORTAL VALUE 'VENDOR PORTAL  '.     00003200
003300         88  MS-SOURCE-CARRIER-EDI   VALUE 'CARRIER EDI    '.     00003300
003400         88  MS-SOURCE-PORT-SYSTEM   VALUE 'PORT SYSTEM    '.     00003400
003500         88  MS-SOURCE-MANUAL-ENTRY  VALUE 'MANUAL ENTRY   '.     00003500
003600******************************************************************00003600
