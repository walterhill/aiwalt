000100******************************************************************00000100
000200*    CTLREC  --  RUN CONTROL RECORD FOR THE SHIPMENT EXCEPTION    00000200
000300*                ENGINE JOB STREAM (SHPEXC01/SHPMET01/SHPNAR01)   00000300
000400*                                                                 00000400
000500*    ONE RECORD PER RUN, LINE SEQUENTIAL.  CARRIES THE "NOW"      00000500
000600*    TIMESTAMP SO A RUN CAN BE REPRODUCED EXACTLY FROM A SAVED    00000600
000700*    CONTROL CARD, PLUS THE OPERATOR'S REPORT FILTER SELECTIONS   00000700
000800*    AND THE NARRATIVE-REPORT FEATURE SWITCH.                     00000800
000900*                                                                 00000900
001000*    HISTORY                                                      00001000
001100*    ---------------------------------------------------------    00001100
001200*    98/04/11  RSK  0311  ORIGINAL CONTROL CARD LAYOUT            00001200
001300*    03/09/22  LPT  0455  ADDED AI-FEATURES-FLAG FOR NARRATIVE    00001300
001400*                         REPORT PILOT                            00001400
001500******************************************************************00001500
001600 01  CTL-RECORD.                                                  00001600
001700     05  CTL-RUN-TIMESTAMP.                                       00001700
001800         10  CTL-RUN-TS-YYYY         PIC 9(4).                    00001800
001900         10  CTL-RUN-TS-MM           PIC 9(2).                    00001900
002000         10  CTL-RUN-TS-DD           PIC 9(2).                    00002000
002100         10  CTL-RUN-TS-HH           PIC 9(2).                    00002100
002200         10  CTL-RUN-TS-MI           PIC 9(2).                    00002200
002300     05  CTL-RUN-TIMESTAMP-N REDEFINES CTL-RUN-TIMESTAMP          00002300
002400                                     PIC 9(12).                   00002400
002500     05  CTL-FILTER-SEARCH           PIC X(20).                   00002500
002600     05  CTL-FILTER-MODE             PIC X(5).                    00002600
002700     05  CTL-FILTER-STATUS           PIC X(16).                   00002700
002800     05  CTL-FILTER-EXC-TYPE         PIC X(8).                    00002800
002900     05  CTL-FILTER-EXC-ONLY         PIC X(1).                    00002900
003000         88  CTL-EXC-ONLY-YES        VALUE 'Y'.                   00003000
003100     05  CTL-AI-FEATURES-FLAG        PIC X(1).                    00003100
003200         88  CTL-AI-FEATURES-ON      VALUE 'Y'.                   00003200
003300     05  FILLER                      PIC X(17)  VALUE SPACES.     00003300
003400******************************************************************00003400
