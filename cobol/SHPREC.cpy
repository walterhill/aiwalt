000100******************************************************************00000100
000200*    SHPREC  --  INBOUND SHIPMENT MASTER RECORD                   00000200
000300*                FD LAYOUT FOR THE SHIPMENT-FILE (SHPEXC01)       00000300
000400*                FIXED, 212 BYTES, ONE PER SHIPMENT, SORTED BY    00000400
000500*                SH-SHIPMENT-ID ASCENDING.                        00000500
000600*                                                                 00000600
000700*    HISTORY                                                      00000700
000800*    ---------------------------------------------------------    00000800
000900*    98/04/11  RSK  0311  ORIGINAL LAYOUT                         00000900
001000*    98/06/02  RSK  0329  ADDED REF-PRO (PRO NUMBER) FOR TRUCK    00001000
001100*                         FREIGHT SHIPMENTS                       00001100
001200*    01/02/14  DMH  0512  REDEFINED THE THREE TIMESTAMP FIELDS AS 00001200
001300*                         YYYY/MM/DD/HH/MI GROUPS -- PLAIN 9(12)S 00001300
001400*                         WERE HARD TO EYEBALL IN A DUMP          00001400
001500******************************************************************00001500
001600 01  SH-SHIPMENT-REC.                                             00001600
001700     05  SH-SHIPMENT-ID              PIC X(12).                   00001700
001800     05  SH-VENDOR-NAME              PIC X(35).                   00001800
001900     05  SH-MODE                     PIC X(5).                    00001900
002000         88  SH-MODE-OCEAN           VALUE 'OCEAN'.               00002000
002100         88  SH-MODE-AIR             VALUE 'AIR  '.               00002100
002200         88  SH-MODE-TRUCK           VALUE 'TRUCK'.               00002200
002300         88  SH-MODE-RAIL            VALUE 'RAIL '.               00002300
002400     05  SH-ORIGIN                   PIC X(25).                   00002400
002500     05  SH-DESTINATION              PIC X(25).                   00002500
002600     05  SH-PLANNED-ETA.                                          00002600
002700         10  SH-PLANNED-ETA-YYYY     PIC 9(4).                    00002700
002800         10  SH-PLANNED-ETA-MM       PIC 9(2).                    00002800
002900         10  SH-PLANNED-ETA-DD       PIC 9(2).                    00002900
003000         10  SH-PLANNED-ETA-HH       PIC 9(2).                    00003000
003100         10  SH-PLANNED-ETA-MI       PIC 9(2).                    00003100
003200     05  SH-PLANNED-ETA-N REDEFINES SH-PLANNED-ETA                00003200
003300                                     PIC 9(12).                   00003300
003400     05  SH-CURRENT-ETA.                                          00003400
003500         10  SH-CURRENT-ETA-YYYY     PIC 9(4).                    00003500
003600         10  SH-CURRENT-ETA-MM       PIC 9(2).                    00003600
003700         10  SH-CURRENT-ETA-DD       PIC 9(2).                    00003700
003800         10  SH-CURRENT-ETA-HH       PIC 9(2).                    00003800
003900         10  SH-CURRENT-ETA-MI       PIC 9(2).                    00003900
004000     05  SH-CURRENT-ETA-N REDEFINES SH-CURRENT-ETA                00004000
004100                                     PIC 9(12).                   00004100
004200     05  SH-STATUS                   PIC X(16).                   00004200
004300         88  SH-STATUS-BOOKED        VALUE 'BOOKED          '.    00004300
004400         88  SH-STATUS-PICKED-UP     VALUE 'PICKED UP       '.    00004400
004500         88  SH-STATUS-IN-TRANSIT    VALUE 'IN TRANSIT      '.    00004500
004600         88  SH-STATUS-AT-PORT       VALUE 'AT PORT         '.    00004600
004700         88  SH-STATUS-CUSTOMS-HOLD  VALUE 'CUSTOMS HOLD    '.    00004700
004800         88  SH-STATUS-OUT-FOR-DLVY  VALUE 'OUT FOR DELIVERY'.    00004800
004900         88  SH-STATUS-DELIVERED     VALUE 'DELIVERED       '.    00004900
005000     05  SH-LAST-UPDATE.                                          00005000
005100         10  SH-LAST-UPDATE-YYYY     PIC 9(4).                    00005100
005200         10  SH-LAST-UPDATE-MM       PIC 9(2).                    00005200
005300         10  SH-LAST-UPDATE-DD       PIC 9(2).                    00005300
005400         10  SH-LAST-UPDATE-HH       PIC 9(2).                    00005400
005500         10  SH-LAST-UPDATE-MI       PIC 9(2).                    00005500
005600     05  SH-LAST-UPDATE-N REDEFINES SH-LAST-UPDATE                00005600
005700                                     PIC 9(12).                   00005700
005800         88  SH-LAST-UPDATE-NEVER    VALUE ZEROS.                 00005800
005900     05  SH-REF-PO                   PIC X(13).                   00005900
006000     05  SH-REF-ASN                  PIC X(10).                   00006000
006100     05  SH-REF-CONTAINER            PIC X(12).                   00006100
006200     05  SH-REF-BOL                  PIC X(10).                   00006200
006300     05  SH-REF-PRO                  PIC X(9).                    00006300
006400     05  FILLER                      PIC X(4)  VALUE SPACES.      00006400
006500******************************************************************00006500
