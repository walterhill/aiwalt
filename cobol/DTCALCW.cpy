000100******************************************************************00000100
000200*    DTCALCW --  WORKING STORAGE FOR THE ABSOLUTE-MINUTES DATE    00000200
000300*                ROUTINE (COPY DTCALC IN THE PROCEDURE DIVISION)  00000300
000400*                                                                 00000400
000500*    THE COMPILER ON THIS BOX HAS NO INTRINSIC DATE FUNCTIONS,    00000500
000600*    SO ELAPSED HOURS/DAYS BETWEEN TWO YYYYMMDDHHMM TIMESTAMPS    00000600
000700*    ARE FIGURED BY CONVERTING EACH ONE TO AN ASTRONOMICAL        00000700
000800*    JULIAN DAY NUMBER (SAME FORMULA AS THE ONE PUBLISHED IN      00000800
000900*    THE OLD SYSTEMS GROUP DATE-ROUTINE HANDOUT) AND THEN         00000900
001000*    COUNTING MINUTES FROM THERE.  DIFFERENCE THE TWO ABSOLUTE    00001000
001100*    MINUTE COUNTS AND YOU HAVE AN EXACT, CALENDAR-CORRECT        00001100
001200*    ELAPSED TIME WITH NO LEAP-YEAR SPECIAL CASING NEEDED.        00001200
001300*                                                                 00001300
001400*    HISTORY                                                      00001400
001500*    ---------------------------------------------------------    00001500
001600*    03/09/22  LPT  0455  ORIGINAL ROUTINE, LIFTED FROM THE       00001600
001700*                         SYSTEMS GROUP COMMON DATE-MATH HANDOUT  00001700
001800******************************************************************00001800
001900 01  DT-WORK-AREA.                                                00001900
002000     05  DT-IN-YYYY                  PIC 9(4).                    00002000
002100     05  DT-IN-MM                    PIC 9(2).                    00002100
002200     05  DT-IN-DD                    PIC 9(2).                    00002200
002300     05  DT-IN-HH                    PIC 9(2).                    00002300
002400     05  DT-IN-MI                    PIC 9(2).                    00002400
002500     05  DT-JD-A                     PIC S9(5)   COMP-3.          00002500
002600     05  DT-JD-Y                     PIC S9(7)   COMP-3.          00002600
002700     05  DT-JD-M                     PIC S9(5)   COMP-3.          00002700
002800     05  DT-JULIAN-DAY               PIC S9(9)   COMP-3.          00002800
002900     05  DT-ABS-MINUTES              PIC S9(9)   COMP-3.          00002900
003000     05  FILLER                      PIC X(6) VALUE SPACES.       00003000
003100******************************************************************00003100
